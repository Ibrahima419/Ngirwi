000100******************************************************************
000200*    COPYBOOK    BILELEM                                         *
000300*    NGIRWI MEDICAL - INVOICE LINE ELEMENT                       *
000400*                                                                *
000500*    ONE OCCURRENCE PER PRICED LINE ON AN INVOICE.  SORTED       *
000600*    ASCENDING BY BEL-BILL-ID AHEAD OF BILPROC.                  *
000700*                                                                *
000800*    MAINTENANCE                                                *
000900*    ----------------------------------------------------      *
001000*    11/09/95  RTC  ORIGINAL LAYOUT                              *
001100*    06/18/00  GMS  ADDED BEL-PERCENTAGE FOR PER-LINE DISCOUNTS, *
001200*                   PREVIOUSLY DISCOUNTS WERE HAND-KEYED IN THE  *
001300*                   UNIT PRICE - TICKET NGM-0442                 *
001400******************************************************************
001500 01  BILL-ELEMENT-REC.
001600     05  BEL-BILL-ID                 PIC 9(9).
001700     05  BEL-NAME                    PIC X(25).
001800     05  BEL-PRICE                   PIC S9(9)V99.
001900     05  BEL-QUANTITY                PIC 9(5).
002000     05  BEL-PERCENTAGE              PIC S9(3)V99.
002100     05  FILLER                      PIC X(25).
