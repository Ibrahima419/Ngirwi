000100******************************************************************
000200*    COPYBOOK    BTOTREC                                         *
000300*    NGIRWI MEDICAL - INVOICE TOTAL OUTPUT RECORD                *
000400*                                                                *
000500*    ONE OCCURRENCE PER INVOICE PRICED BY BILPROC.               *
000600*                                                                *
000700*    MAINTENANCE                                                *
000800*    ----------------------------------------------------      *
000900*    11/09/95  RTC  ORIGINAL LAYOUT                              *
001000******************************************************************
001100 01  BILL-TOTAL-REC.
001200     05  BTO-BILL-ID                 PIC 9(9).
001300     05  BTO-ELEM-COUNT              PIC 9(4).
001400     05  BTO-TOTAL                   PIC S9(11).
001500     05  FILLER                      PIC X(16).
