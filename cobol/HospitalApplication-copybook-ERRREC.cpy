000100******************************************************************
000200*    COPYBOOK    ERRREC                                          *
000300*    NGIRWI MEDICAL - REJECTED-RECORD OUTPUT                     *
000400*                                                                *
000500*    WRITTEN BY HOSPEDIT, HOSPSETL AND BILPROC WHENEVER A        *
000600*    HOSPITALISATION, CHARGE OR BILL RECORD FAILS AN EDIT.       *
000700*    ERR-SOURCE TELLS THE HELP DESK WHICH FILE TO GO LOOK AT.    *
000800*                                                                *
000900*    MAINTENANCE                                                *
001000*    ----------------------------------------------------      *
001100*    03/11/94  RTC  ORIGINAL LAYOUT                              *
001200*    05/30/01  GMS  WIDENED ERR-MESSAGE 40 TO 60, TENANT-CHECK   *
001300*                   MESSAGE WAS GETTING TRUNCATED - TICKET       *
001400*                   NGM-0451                                     *
001500******************************************************************
001600 01  ERROR-REC.
001700     05  ERR-SOURCE                  PIC X(4).
001800         88  ERR-FROM-HOSP           VALUE "HOSP".
001900         88  ERR-FROM-BILL           VALUE "BILL".
002000         88  ERR-FROM-CHG            VALUE "CHG ".
002100     05  ERR-KEY                     PIC 9(9).
002200     05  ERR-MESSAGE                 PIC X(60).
002300     05  FILLER                      PIC X(7).
