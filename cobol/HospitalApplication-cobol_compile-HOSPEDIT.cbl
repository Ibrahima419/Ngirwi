000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HOSPEDIT.
000300 AUTHOR. RENE T. CADIZ.
000400 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000500 DATE-WRITTEN. 03/22/94.
000600 DATE-COMPILED. 03/22/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE HOSPITALISATION ADMISSION FILE
001300*          PRODUCED BY DATA ENTRY OPERATORS FROM THE WARD DESK
001400*          SCREENS.
001500*
001600*          IT CONTAINS ONE RECORD FOR EVERY NEW OR AMENDED
001700*          HOSPITALISATION STAY PRESENTED FOR OPENING - I.E.
001800*          EVERY RECORD WHOSE STATUS IS NOT YET DONE.
001900*
002000*          THE PROGRAM EDITS EACH RECORD AGAINST THE ADMISSION
002100*          RULES, DEFAULTS MISSING FIELDS, REJECTS RECORDS THAT
002200*          FAIL, AND WRITES THE VALIDATED RECORDS TO THE OUTPUT
002300*          FILE PICKED UP BY THE OVERNIGHT SETTLEMENT STEP
002400*          (HOSPSETL).
002500*
002600******************************************************************
002700
002800          INPUT FILE              -   NGM0001.HOSADM
002900
003000          OUTPUT FILE PRODUCED    -   NGM0001.HOSVALD
003100
003200          REJECT FILE PRODUCED    -   NGM0001.HOSERR
003300
003400          DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700*    MAINTENANCE
003800*    ----------------------------------------------------
003900*    03/22/94  RTC  ORIGINAL
004000*    04/11/94  RTC  ADDED SINGLE-ACTIVE-STAY-PER-PATIENT EDIT
004100*    09/02/96  RTC  ADDED DEFAULTING OF ENTRY DATE TO RUN DATE
004200*    02/14/99  LDM  Y2K SWEEP - RUN-DATE CENTURY WINDOW ADDED TO
004300*                   090-DEFAULT-ENTRY-DATE, PIVOT YEAR 50
004400*    06/18/00  GMS  DOCTOR NAME NOW MANDATORY PER ADMISSIONS DESK
004500*                   REQUEST - TICKET NGM-0439
004600*    05/30/01  GMS  TENANT (HOSPITAL-ID) CHECK ADDED SO A PATIENT
004700*                   CANNOT BE ADMITTED UNDER ANOTHER HOSPITAL'S
004800*                   RUN - TICKET NGM-0447
004900*    07/22/02  GMS  CURRENT-HOSPITAL-ID NOW READ FROM THE PARM
005000*                   CARD RATHER THAN HARD-CODED FOR TESTING
005010*    11/18/03  GMS  ACTIVE-STAY-COUNT/-SUB MOVED TO LEVEL-77 AND
005020*                   STRAY FILLER BYTES DROPPED FROM THE WORKING-
005030*                   STORAGE SWITCH/COUNTER GROUPS - BROUGHT IN
005040*                   LINE WITH THE REST OF THE SHOP'S PROGRAMS
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT HOSADM
006400     ASSIGN TO UT-S-HOSADM
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT HOSVALD
006900     ASSIGN TO UT-S-HOSVALD
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT HOSERR
007400     ASSIGN TO UT-S-HOSERR
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(130).
008700
008800******* THIS FILE IS PASSED IN FROM THE WARD ADMISSIONS DESK
008900******* ONE RECORD PER HOSPITALISATION PRESENTED FOR OPENING
009000 FD  HOSADM
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 200 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS HOSPITALISATION-REC-ADM.
009600 01  HOSPITALISATION-REC-ADM PIC X(200).
009700
009800******* THIS FILE FEEDS THE OVERNIGHT SETTLEMENT STEP - ONLY
009900******* RECORDS THAT PASSED THE ADMISSION EDITS APPEAR HERE
010000 FD  HOSVALD
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 200 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS HOSPITALISATION-REC-VALD.
010600 01  HOSPITALISATION-REC-VALD PIC X(200).
010700
010800 FD  HOSERR
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ERROR-REC.
011400     COPY ERRREC.
011500
011600 WORKING-STORAGE SECTION.
011700 01  FILE-STATUS-CODES.
011800     05  OFCODE                  PIC X(2).
011900         88  CODE-WRITE         VALUE SPACES.
012100*    THIS IS THE EDITABLE WORKING COPY OF THE ADMISSION RECORD -
012200*    THE ADMISSION EDITS AND DEFAULTS ARE ALL APPLIED HERE, THEN
012300*    MOVED BACK OUT TO HOSPITALISATION-REC-VALD ON THE WAY OUT.
012400     COPY HOSPREC.
012500
012600 01  RUN-PARM-CARD.
012700     05  PARM-HOSPITAL-ID            PIC 9(5) VALUE ZERO.
012800     05  FILLER                      PIC X(75).
012900
013000 01  RUN-DATE-FIELDS.
013100     05  RUN-DATE-YYMMDD             PIC 9(6).
013200     05  RUN-DATE-YYMMDD-R REDEFINES RUN-DATE-YYMMDD.
013300         10  RUN-DATE-YY             PIC 9(2).
013400         10  RUN-DATE-MM             PIC 9(2).
013500         10  RUN-DATE-DD             PIC 9(2).
013600     05  RUN-DATE-CCYYMMDD           PIC 9(8).
013700     05  RUN-DATE-CCYYMMDD-R REDEFINES RUN-DATE-CCYYMMDD.
013800         10  RUN-DATE-CC             PIC 9(2).
013900         10  RUN-DATE-CCYY           PIC 9(2).
014000         10  RUN-DATE-CCMM           PIC 9(2).
014100         10  RUN-DATE-CCDD           PIC 9(2).
014300
014400*    ONE ENTRY PER PATIENT WHO STILL HAS AN OPEN (STARTED OR
014500*    ONGOING) STAY, BUILT AS WE VALIDATE THIS RUN'S ADMISSIONS -
014600*    THE ADMISSIONS DESK CANNOT PRESENT TWO OPENINGS FOR THE
014700*    SAME PATIENT IN ONE RUN.
014800 01  ACTIVE-STAY-TABLE-LIT.
014900     05  FILLER PIC X(4500) VALUE SPACES.
015000 01  ACTIVE-STAY-TABLE REDEFINES ACTIVE-STAY-TABLE-LIT.
015100     05  ACTIVE-STAY-ENTRY OCCURS 500 TIMES
015200                                     PIC 9(9).
015300 77  ACTIVE-STAY-COUNT               PIC S9(4) COMP VALUE 0.
015400 77  ACTIVE-STAY-SUB                 PIC S9(4) COMP VALUE 0.
015500
015600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015700     05  RECORDS-READ             PIC 9(7) COMP VALUE 0.
015800     05  RECORDS-WRITTEN          PIC 9(7) COMP VALUE 0.
015900     05  RECORDS-IN-ERROR         PIC 9(7) COMP VALUE 0.
016100
016200 01  FLAGS-AND-SWITCHES.
016300     05  MORE-DATA-SW             PIC X(01) VALUE "Y".
016400         88  NO-MORE-DATA         VALUE "N".
016500     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
016600         88  RECORD-ERROR-FOUND   VALUE "Y".
016700         88  VALID-RECORD         VALUE "N".
016800     05  ACTIVE-STAY-FOUND-SW     PIC X(01) VALUE "N".
016900         88  ACTIVE-STAY-FOUND    VALUE "Y".
017100
017200     COPY ABENDREC.
017300
017400 PROCEDURE DIVISION.
017500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017600     PERFORM 100-MAINLINE THRU 100-EXIT
017700             UNTIL NO-MORE-DATA.
017800     PERFORM 999-CLEANUP THRU 999-EXIT.
017900     MOVE +0 TO RETURN-CODE.
018000     GOBACK.
018100
018200 000-HOUSEKEEPING.
018300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018400     DISPLAY "******** BEGIN JOB HOSPEDIT ********".
018500     ACCEPT RUN-PARM-CARD FROM SYSIN.
018600     ACCEPT RUN-DATE-YYMMDD FROM DATE.
018700     PERFORM 095-BUILD-RUN-DATE THRU 095-EXIT.
018800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018900     MOVE ZERO TO ACTIVE-STAY-COUNT.
019000     MOVE SPACES TO ACTIVE-STAY-TABLE-LIT.
019100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019200     PERFORM 900-READ-HOSADM THRU 900-EXIT.
019300     IF NO-MORE-DATA
019400         MOVE "EMPTY ADMISSION INPUT FILE" TO ABEND-REASON
019500         GO TO 1000-ABEND-RTN.
019600 000-EXIT.
019700     EXIT.
019800
019900 095-BUILD-RUN-DATE.
020000*    Y2K NOTE (LDM 02/14/99) - THE SYSTEM CLOCK GIVES US A
020100*    2-DIGIT YEAR.  ADMISSIONS DESK NEVER SEES DATES BEFORE 1950
020200*    SO A PIVOT OF 50 IS SAFE FOR THIS SHOP THROUGH 2049.
020300     MOVE "20" TO RUN-DATE-CC.
020400     IF RUN-DATE-YY > 50
020500         MOVE "19" TO RUN-DATE-CC.
020600     MOVE RUN-DATE-YY TO RUN-DATE-CCYY.
020700     MOVE RUN-DATE-MM TO RUN-DATE-CCMM.
020800     MOVE RUN-DATE-DD TO RUN-DATE-CCDD.
020900 095-EXIT.
021000     EXIT.
021100
021200 100-MAINLINE.
021300     MOVE "100-MAINLINE" TO PARA-NAME.
021400     MOVE HOSPITALISATION-REC-ADM TO HOSPITALISATION-REC.
021500     MOVE "N" TO ERROR-FOUND-SW.
021600
021700     PERFORM 300-ADMIT-EDITS THRU 300-EXIT.
021800
021900     IF RECORD-ERROR-FOUND
022000         ADD +1 TO RECORDS-IN-ERROR
022100         PERFORM 710-WRITE-HOSERR THRU 710-EXIT
022200     ELSE
022300         PERFORM 400-APPLY-DEFAULTS THRU 400-EXIT
022400         PERFORM 450-ADD-ACTIVE-STAY THRU 450-EXIT
022500         ADD +1 TO RECORDS-WRITTEN
022600         PERFORM 700-WRITE-HOSVALD THRU 700-EXIT.
022700
022800     PERFORM 900-READ-HOSADM THRU 900-EXIT.
022900 100-EXIT.
023000     EXIT.
023100
023200 300-ADMIT-EDITS.
023300     MOVE "300-ADMIT-EDITS" TO PARA-NAME.
023400     PERFORM 310-TENANT-CHECK THRU 310-EXIT.
023500     IF VALID-RECORD
023600         PERFORM 320-REQUIRED-FIELD-EDITS THRU 320-EXIT.
023700     IF VALID-RECORD
023800         PERFORM 350-CHECK-ACTIVE-STAY THRU 350-EXIT.
023900     IF VALID-RECORD
024000         PERFORM 360-RELEASE-DATE-EDIT THRU 360-EXIT.
024100 300-EXIT.
024200     EXIT.
024300
024400 310-TENANT-CHECK.
024500     MOVE "310-TENANT-CHECK" TO PARA-NAME.
024600*    A CURRENT-HOSPITAL-ID OF ZERO ON THE PARM CARD MEANS THIS
024700*    IS A CENTRAL (ALL-HOSPITALS) RUN - NO TENANT CHECK APPLIES.
024800     IF PARM-HOSPITAL-ID NOT = ZERO
024900         IF HOSP-HOSPITAL-ID NOT = ZERO
025000             IF HOSP-HOSPITAL-ID NOT = PARM-HOSPITAL-ID
025100                 MOVE "Y" TO ERROR-FOUND-SW
025200                 MOVE
025300      "Access denied: resource not in your hospital"
025400                     TO ERR-MESSAGE.
025500 310-EXIT.
025600     EXIT.
025700
025800 320-REQUIRED-FIELD-EDITS.
025900     MOVE "320-REQUIRED-FIELD-EDITS" TO PARA-NAME.
026000     IF HOSP-PATIENT-ID = ZERO
026100         MOVE "Y" TO ERROR-FOUND-SW
026200         MOVE "Patient id is required" TO ERR-MESSAGE
026300     ELSE
026400     IF HOSP-DOCTOR-NAME = SPACES
026500         MOVE "Y" TO ERROR-FOUND-SW
026600         MOVE "Doctor name is required" TO ERR-MESSAGE.
026700 320-EXIT.
026800     EXIT.
026900
027000 350-CHECK-ACTIVE-STAY.
027100     MOVE "350-CHECK-ACTIVE-STAY" TO PARA-NAME.
027200*    A NEW STAY OFFERED WITH NO RELEASE DATE IS GOING TO END UP
027300*    STARTED OR ONGOING - REJECT IT IF THIS PATIENT ALREADY HAS
027400*    ONE OF THOSE OPEN EARLIER IN THE SAME RUN.
027500     MOVE "N" TO ACTIVE-STAY-FOUND-SW.
027600     IF HOSP-RELEASE-DATE = ZERO
027700         PERFORM 355-SEARCH-ACTIVE-STAY
027800             VARYING ACTIVE-STAY-SUB FROM 1 BY 1
027900             UNTIL ACTIVE-STAY-SUB > ACTIVE-STAY-COUNT
028000             OR ACTIVE-STAY-FOUND.
028100     IF ACTIVE-STAY-FOUND
028200         MOVE "Y" TO ERROR-FOUND-SW
028300         MOVE "Patient already has an active stay" TO ERR-MESSAGE.
028400 350-EXIT.
028500     EXIT.
028600
028700 355-SEARCH-ACTIVE-STAY.
028800     IF ACTIVE-STAY-ENTRY(ACTIVE-STAY-SUB) = HOSP-PATIENT-ID
028900         MOVE "Y" TO ACTIVE-STAY-FOUND-SW.
029000
029100 360-RELEASE-DATE-EDIT.
029200     MOVE "360-RELEASE-DATE-EDIT" TO PARA-NAME.
029300     IF HOSP-RELEASE-DATE NOT = ZERO
029400         IF HOSP-ENTRY-DATE NOT = ZERO
029500             IF HOSP-RELEASE-DATE < HOSP-ENTRY-DATE
029600                 MOVE "Y" TO ERROR-FOUND-SW
029700                 MOVE "Release date precedes entry date"
029800                     TO ERR-MESSAGE.
029900 360-EXIT.
030000     EXIT.
030100
030200 400-APPLY-DEFAULTS.
030300     MOVE "400-APPLY-DEFAULTS" TO PARA-NAME.
030400     IF HOSP-ENTRY-DATE = ZERO
030500         MOVE RUN-DATE-CCYYMMDD TO HOSP-ENTRY-DATE.
030600
030700     IF HOSP-RELEASE-DATE NOT = ZERO
030800         MOVE "D" TO HOSP-STATUS
030900     ELSE
031000     IF HOSP-STATUS NOT = "S" AND HOSP-STATUS NOT = "O"
031100         MOVE "S" TO HOSP-STATUS.
031200 400-EXIT.
031300     EXIT.
031400
031500 450-ADD-ACTIVE-STAY.
031600     MOVE "450-ADD-ACTIVE-STAY" TO PARA-NAME.
031700     IF HOSP-STARTED OR HOSP-ONGOING
031800         ADD +1 TO ACTIVE-STAY-COUNT
031900         MOVE HOSP-PATIENT-ID
032000             TO ACTIVE-STAY-ENTRY(ACTIVE-STAY-COUNT).
032100 450-EXIT.
032200     EXIT.
032300
032400 700-WRITE-HOSVALD.
032500     MOVE "700-WRITE-HOSVALD" TO PARA-NAME.
032600     MOVE HOSPITALISATION-REC TO HOSPITALISATION-REC-VALD.
032700     WRITE HOSPITALISATION-REC-VALD.
032800 700-EXIT.
032900     EXIT.
033000
033100 710-WRITE-HOSERR.
033200     MOVE "710-WRITE-HOSERR" TO PARA-NAME.
033300     MOVE "HOSP" TO ERR-SOURCE.
033400     MOVE HOSP-ID TO ERR-KEY.
033500     WRITE ERROR-REC.
033600 710-EXIT.
033700     EXIT.
033800
033900 800-OPEN-FILES.
034000     MOVE "800-OPEN-FILES" TO PARA-NAME.
034100     OPEN INPUT HOSADM.
034200     OPEN OUTPUT HOSVALD, HOSERR, SYSOUT.
034300 800-EXIT.
034400     EXIT.
034500
034600 850-CLOSE-FILES.
034700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034800     CLOSE HOSADM, HOSVALD, HOSERR, SYSOUT.
034900 850-EXIT.
035000     EXIT.
035100
035200 900-READ-HOSADM.
035300     MOVE "900-READ-HOSADM" TO PARA-NAME.
035400     READ HOSADM
035500         AT END MOVE "N" TO MORE-DATA-SW
035600         GO TO 900-EXIT
035700     END-READ.
035800     ADD +1 TO RECORDS-READ.
035900 900-EXIT.
036000     EXIT.
036100
036200 999-CLEANUP.
036300     MOVE "999-CLEANUP" TO PARA-NAME.
036400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036500     DISPLAY "** ADMISSIONS READ    **" RECORDS-READ.
036600     DISPLAY "** ADMISSIONS ACCEPTED **" RECORDS-WRITTEN.
036700     DISPLAY "** ADMISSIONS REJECTED **" RECORDS-IN-ERROR.
036800     DISPLAY "******** NORMAL END OF JOB HOSPEDIT ********".
036900 999-EXIT.
037000     EXIT.
037100
037200 1000-ABEND-RTN.
037300     WRITE SYSOUT-REC FROM ABEND-REC.
037400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037500     DISPLAY "*** ABNORMAL END OF JOB-HOSPEDIT ***" UPON CONSOLE.
037600     MOVE +16 TO RETURN-CODE.
037700     GOBACK.
