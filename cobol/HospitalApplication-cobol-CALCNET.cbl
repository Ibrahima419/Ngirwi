000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCNET.
000400 AUTHOR. RENE T. CADIZ.
000500 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000600 DATE-WRITTEN. 03/11/94.
000700 DATE-COMPILED. 03/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM COMPUTES THE NET AMOUNT OF ONE LINE
001300*         ITEM - AN INVOICE LINE ELEMENT WITH A DISCOUNT
001400*         PERCENTAGE, A SURVEILLANCE-SHEET CHARGE LINE WITH NO
001500*         DISCOUNT, OR A MINI-CONSULTATION PRICED FLAT.
001600*
001700*         CALLED FROM BILPROC FOR EACH BILL-ELEMENT AND FROM
001800*         HOSPSETL FOR EACH MEDICATION/ACT/MINI-CONSULTATION
001900*         CHARGE LINE - ONE PLACE TO KEEP THE ARITHMETIC RIGHT.
002000*
002100******************************************************************
002200*    MAINTENANCE
002300*    ----------------------------------------------------
002400*    03/11/94  RTC  ORIGINAL - DISCOUNTED LINE ONLY
002500*    04/02/94  RTC  ADDED CALC-PLAIN-LINE FOR CHARGE-ENTRY LINES
002600*    05/30/01  GMS  ADDED CALC-MINI-LINE FOR MINI-CONSULTATIONS -
002700*                   TICKET NGM-0448
002800*    04/03/03  GMS  WIDENED CALC-DISCOUNT-AMT TO 6 DECIMALS SO
002900*                   BILPROC CAN DEFER ITS FINAL ROUND TO THE
003000*                   WHOLE-INVOICE TOTAL AS FINANCE REQUESTED
003050*    11/18/03  GMS  DROPPED A STRAY FILLER BYTE FROM MISC-FIELDS
003060*                   AND CALC-LINE-REC THAT SERVED NO PURPOSE -
003070*                   NEITHER GROUP IS A FIXED-LENGTH RECORD
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  CALC-GROSS-AMT              PIC S9(9)V99      COMP-3.
004300     05  CALC-GROSS-AMT-R REDEFINES CALC-GROSS-AMT.
004400         10  CALC-GROSS-WHOLE        PIC S9(9).
004500         10  CALC-GROSS-CENTS        PIC 99.
004600     05  CALC-DISCOUNT-AMT           PIC S9(9)V9(6)    COMP-3.
004700     05  CALC-DISCOUNT-AMT-R REDEFINES CALC-DISCOUNT-AMT.
004800         10  CALC-DISCOUNT-WHOLE     PIC S9(9).
004900         10  CALC-DISCOUNT-FRACTION  PIC 9(6).
005100
005200 LINKAGE SECTION.
005300 01  CALC-LINE-REC.
005400     05  CALC-TYPE-SW                PIC X(1).
005500         88  CALC-DISCOUNT-LINE      VALUE "D".
005600         88  CALC-PLAIN-LINE         VALUE "L".
005700         88  CALC-MINI-LINE          VALUE "M".
005800     05  CALC-UNIT-PRICE             PIC S9(9)V99.
005900     05  CALC-QUANTITY               PIC 9(5).
006000     05  CALC-PERCENTAGE             PIC S9(3)V99.
006100     05  CALC-NET-AMOUNT             PIC S9(9)V9(6).
006200     05  CALC-NET-AMOUNT-R REDEFINES CALC-NET-AMOUNT.
006300         10  CALC-NET-WHOLE          PIC S9(9).
006400         10  CALC-NET-FRACTION       PIC 9(6).
006600 01  RETURN-CD                       PIC S9(4) COMP.
006700
006800 PROCEDURE DIVISION USING CALC-LINE-REC, RETURN-CD.
006900 000-CALC-NET-AMOUNT.
007000     MOVE ZERO TO CALC-GROSS-AMT, CALC-DISCOUNT-AMT,
007100                  CALC-NET-AMOUNT, RETURN-CD.
007200
007300     EVALUATE TRUE
007400         WHEN CALC-DISCOUNT-LINE
007500             PERFORM 100-CALC-DISCOUNT-LINE
007600         WHEN CALC-PLAIN-LINE
007700             PERFORM 200-CALC-PLAIN-LINE
007800         WHEN CALC-MINI-LINE
007900             PERFORM 300-CALC-MINI-LINE
008000         WHEN OTHER
008100             MOVE -1 TO RETURN-CD
008200     END-EVALUATE.
008300
008400     GOBACK.
008500
008600 100-CALC-DISCOUNT-LINE.
008700*    GROSS = PRICE * QUANTITY, NET = GROSS - (GROSS * PCT / 100)
008800*    THE DISCOUNT TERM IS CARRIED TO 6 DECIMALS, HALF-UP, PER
008900*    THE BILLING DESK'S ROUNDING STANDARD - DO NOT SHORT-CUT
009000*    THIS TO 2 DECIMALS, FINANCE WILL KICK BACK THE INVOICE.
009100     COMPUTE CALC-GROSS-AMT ROUNDED =
009200         CALC-UNIT-PRICE * CALC-QUANTITY.
009300     COMPUTE CALC-DISCOUNT-AMT ROUNDED =
009400         (CALC-GROSS-AMT * CALC-PERCENTAGE) / 100.
009500     COMPUTE CALC-NET-AMOUNT ROUNDED =
009600         CALC-GROSS-AMT - CALC-DISCOUNT-AMT.
009700
009800 200-CALC-PLAIN-LINE.
009900*    NO DISCOUNT ON SURVEILLANCE SHEET CHARGES - LINE TOTAL IS
010000*    SIMPLY QUANTITY TIMES UNIT PRICE.
010100     COMPUTE CALC-NET-AMOUNT ROUNDED =
010200         CALC-UNIT-PRICE * CALC-QUANTITY.
010300
010400 300-CALC-MINI-LINE.
010500*    A MINI-CONSULTATION IS PRICED FLAT - THE UNIT PRICE IS THE
010600*    LINE TOTAL REGARDLESS OF WHAT CAME IN ON CALC-QUANTITY.
010700     MOVE CALC-UNIT-PRICE TO CALC-NET-AMOUNT.
