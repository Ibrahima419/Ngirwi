000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYSCALC.
000400 AUTHOR. RENE T. CADIZ.
000500 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000600 DATE-WRITTEN. 03/18/94.
000700 DATE-COMPILED. 03/18/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM RETURNS THE WHOLE NUMBER OF CALENDAR
001300*         DAYS A PATIENT OCCUPIED A BED, GIVEN THE ENTRY DATE AND
001400*         RELEASE DATE OFF THE HOSPITALISATION RECORD.  A STAY
001500*         ALWAYS BILLS FOR AT LEAST ONE DAY, EVEN AN ADMIT-AND-
001600*         DISCHARGE-SAME-DAY CASE, AND A STAY STILL IN PROGRESS
001700*         (RELEASE DATE ZERO OR SPACES) ALSO DEFAULTS TO ONE DAY
001800*         SO THE NIGHTLY SETTLEMENT RUN NEVER DIVIDES BY ZERO.
001900*
002000*         DATES COME IN AS 8-DIGIT YYYYMMDD.  THIS SHOP'S COMPILER
002100*         HAS NO INTEGER-OF-DATE FUNCTION SO THE DAY COUNT IS
002200*         BUILT BY HAND FROM A CUMULATIVE DAYS-PER-MONTH TABLE
002300*         WITH A LEAP-YEAR TEST - GOOD FOR ANY DATE FROM 1900
002400*         THROUGH 2099, WHICH COVERS US FOR THE FORESEEABLE FUTURE.
002500*
002600******************************************************************
002700*    MAINTENANCE
002800*    ----------------------------------------------------
002900*    03/18/94  RTC  ORIGINAL
003000*    02/14/99  LDM  Y2K SWEEP - CONFIRMED 4-DIGIT YEAR AND LEAP
003100*                   TEST ARE CENTURY-SAFE THROUGH 2099, NO CHANGE
003200*    11/12/01  GMS  ADDED SAME-DAY AND IN-PROGRESS DEFAULT TO
003300*                   ONE DAY - TICKET NGM-0455, HOSPSETL WAS
003400*                   ABENDING ON A ZERO-DAY DIVISOR
003410*    11/18/03  GMS  MISC-FIELDS AND DAY-NUM-SUB RECAST AS
003420*                   LEVEL-77 WORK FIELDS AND A STRAY FILLER BYTE
003430*                   DROPPED - BROUGHT IN LINE WITH HOW THE OTHER
003440*                   SHOP PROGRAMS DECLARE THIS KIND OF FIELD
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 77  WORK-YEAR                   PIC 9(4).
004600 77  WORK-MONTH                  PIC 9(2).
004700 77  WORK-DAY                    PIC 9(2).
004800 77  CENTURY-BREAK-SW            PIC X(1) VALUE "N".
004900     88  LEAP-YEAR               VALUE "Y".
005000 77  ENTRY-DAY-NUM               PIC S9(9) COMP.
005100 77  RELEASE-DAY-NUM             PIC S9(9) COMP.
005400*
005500*    CUMULATIVE DAYS BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR.
005600*    REDEFINED AS A TABLE OF COMP FIELDS FOR THE SUBSCRIPTED
005700*    LOOKUP IN 300-DATE-TO-DAY-NUM.
005800 01  MONTH-TABLE-LIT.
005900     05  FILLER PIC 9(3) VALUE 000.
006000     05  FILLER PIC 9(3) VALUE 031.
006100     05  FILLER PIC 9(3) VALUE 059.
006200     05  FILLER PIC 9(3) VALUE 090.
006300     05  FILLER PIC 9(3) VALUE 120.
006400     05  FILLER PIC 9(3) VALUE 151.
006500     05  FILLER PIC 9(3) VALUE 181.
006600     05  FILLER PIC 9(3) VALUE 212.
006700     05  FILLER PIC 9(3) VALUE 243.
006800     05  FILLER PIC 9(3) VALUE 273.
006900     05  FILLER PIC 9(3) VALUE 304.
007000     05  FILLER PIC 9(3) VALUE 334.
007100 01  MONTH-TABLE REDEFINES MONTH-TABLE-LIT.
007200     05  MONTH-CUM-DAYS OCCURS 12 TIMES
007300                                     PIC 9(3).
007400 77  DAY-NUM-SUB                     PIC S9(4) COMP.
007500
007600 LINKAGE SECTION.
007700 01  ENTRY-DATE-YMD                  PIC 9(8).
007800 01  ENTRY-DATE-YMD-R REDEFINES ENTRY-DATE-YMD.
007900     05  ENTRY-DATE-YY               PIC 9(4).
008000     05  ENTRY-DATE-MM               PIC 9(2).
008100     05  ENTRY-DATE-DD               PIC 9(2).
008200 01  RELEASE-DATE-YMD                PIC 9(8).
008300 01  RELEASE-DATE-YMD-R REDEFINES RELEASE-DATE-YMD.
008400     05  RELEASE-DATE-YY             PIC 9(4).
008500     05  RELEASE-DATE-MM             PIC 9(2).
008600     05  RELEASE-DATE-DD             PIC 9(2).
008700 01  OUT-DAYS                        PIC S9(4) COMP.
008800
008900 PROCEDURE DIVISION USING ENTRY-DATE-YMD, RELEASE-DATE-YMD,
009000         OUT-DAYS.
009100 000-COMPUTE-DAYS.
009200     MOVE 1 TO OUT-DAYS.
009300
009400     IF ENTRY-DATE-YMD = ZERO
009500         GOBACK.
009600
009700     IF RELEASE-DATE-YMD = ZERO
009800         GOBACK.
009900
010000     MOVE ENTRY-DATE-YY TO WORK-YEAR.
010100     MOVE ENTRY-DATE-MM TO WORK-MONTH.
010200     MOVE ENTRY-DATE-DD TO WORK-DAY.
010300     PERFORM 300-DATE-TO-DAY-NUM.
010400     MOVE DAY-NUM-SUB TO ENTRY-DAY-NUM.
010500
010600     MOVE RELEASE-DATE-YY TO WORK-YEAR.
010700     MOVE RELEASE-DATE-MM TO WORK-MONTH.
010800     MOVE RELEASE-DATE-DD TO WORK-DAY.
010900     PERFORM 300-DATE-TO-DAY-NUM.
011000     MOVE DAY-NUM-SUB TO RELEASE-DAY-NUM.
011100
011200     IF RELEASE-DAY-NUM > ENTRY-DAY-NUM
011300         COMPUTE OUT-DAYS = RELEASE-DAY-NUM - ENTRY-DAY-NUM
011400     ELSE
011500         MOVE 1 TO OUT-DAYS.
011600
011700     GOBACK.
011800
011900 300-DATE-TO-DAY-NUM.
012000*    DAY-NUM-SUB COMES BACK AS A STRAIGHT-LINE DAY COUNT SINCE
012100*    A FIXED EPOCH - ONLY THE DIFFERENCE BETWEEN TWO OF THESE
012200*    MATTERS, SO THE EPOCH ITSELF IS ARBITRARY.
012300     PERFORM 400-TEST-LEAP-YEAR.
012400     COMPUTE DAY-NUM-SUB =
012500         (WORK-YEAR * 365) + (WORK-YEAR / 4) - (WORK-YEAR / 100)
012600         + (WORK-YEAR / 400) + MONTH-CUM-DAYS(WORK-MONTH)
012700         + WORK-DAY.
012800     IF LEAP-YEAR AND WORK-MONTH > 2
012900         ADD 1 TO DAY-NUM-SUB.
013000
013100 400-TEST-LEAP-YEAR.
013200     MOVE "N" TO CENTURY-BREAK-SW.
013300     IF WORK-YEAR / 4 * 4 = WORK-YEAR
013400         IF WORK-YEAR / 100 * 100 = WORK-YEAR
013500             IF WORK-YEAR / 400 * 400 = WORK-YEAR
013600                 MOVE "Y" TO CENTURY-BREAK-SW
013700             ELSE
013800                 MOVE "N" TO CENTURY-BREAK-SW
013900             END-IF
014000         ELSE
014100             MOVE "Y" TO CENTURY-BREAK-SW
014200         END-IF
014300     END-IF.
