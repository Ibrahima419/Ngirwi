000100******************************************************************
000200*    COPYBOOK    HOSPREC                                         *
000300*    NGIRWI MEDICAL - MULTI-CLINIC HOSPITALISATION RECORD        *
000400*                                                                *
000500*    ONE OCCURRENCE PER HOSPITALISATION STAY.  CARRIED ON THE    *
000600*    HOSADM (ADMISSION) TRANSACTION FILE AND ON THE HOSPIT       *
000700*    (SETTLEMENT) INPUT FILE - SAME 200-BYTE LAYOUT BOTH WAYS.   *
000800*                                                                *
000900*    MAINTENANCE                                                *
001000*    ----------------------------------------------------      *
001100*    03/11/94  RTC  ORIGINAL LAYOUT FOR HOSPEDIT/HOSPSETL        *
001200*    09/02/98  LDM  ADDED HOSP-FEE-OVERRUN, WAS FOLDED INTO      *
001300*                   COMFORT FEES BY MISTAKE ON THE FIRST PASS    *
001400*    02/14/99  LDM  Y2K - HOSP-ENTRY-DATE/HOSP-RELEASE-DATE      *
001500*                   WIDENED FROM 6 TO 8 - CENTURY DIGITS ADDED   *
001600*    07/22/02  GMS  ADDED REDEFINES FOR DATE PART BREAKOUT,      *
001700*                   REQUESTED BY HOSPSETL FOR STAY-LENGTH CALC   *
001800******************************************************************
001900 01  HOSPITALISATION-REC.
002000     05  HOSP-ID                     PIC 9(9).
002100     05  HOSP-PATIENT-ID             PIC 9(9).
002200     05  HOSP-HOSPITAL-ID            PIC 9(5).
002300     05  HOSP-ENTRY-DATE             PIC 9(8).
002400     05  HOSP-ENTRY-DATE-R REDEFINES HOSP-ENTRY-DATE.
002500         10  HOSP-ENTRY-YYYY         PIC 9(4).
002600         10  HOSP-ENTRY-MM           PIC 9(2).
002700         10  HOSP-ENTRY-DD           PIC 9(2).
002800     05  HOSP-RELEASE-DATE           PIC 9(8).
002900     05  HOSP-RELEASE-DATE-R REDEFINES HOSP-RELEASE-DATE.
003000         10  HOSP-RELEASE-YYYY       PIC 9(4).
003100         10  HOSP-RELEASE-MM         PIC 9(2).
003200         10  HOSP-RELEASE-DD         PIC 9(2).
003300     05  HOSP-STATUS                 PIC X(1).
003400         88  HOSP-STARTED            VALUE "S".
003500         88  HOSP-ONGOING            VALUE "O".
003600         88  HOSP-DONE               VALUE "D".
003700         88  HOSP-VALID-STATUS       VALUES "S" "O" "D".
003800     05  HOSP-DAILY-RATE             PIC S9(9)V99.
003900     05  HOSP-COMFORT-FEES           PIC S9(9)V99.
004000     05  HOSP-FEE-OVERRUN            PIC S9(9)V99.
004100     05  HOSP-INSURANCE-PCT          PIC S9(3)V99.
004200     05  HOSP-DOCTOR-NAME            PIC X(30).
004300     05  HOSP-SERVICE                PIC X(20).
004400     05  HOSP-PATIENT-LNAME          PIC X(20).
004500     05  HOSP-PATIENT-FNAME          PIC X(20).
004600     05  FILLER                      PIC X(32).
