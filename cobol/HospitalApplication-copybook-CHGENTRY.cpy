000100******************************************************************
000200*    COPYBOOK    CHGENTRY                                        *
000300*    NGIRWI MEDICAL - DAILY SURVEILLANCE SHEET CHARGE LINE       *
000400*                                                                *
000500*    ONE OCCURRENCE PER MEDICATION, MEDICAL ACT OR MINI-         *
000600*    CONSULTATION RECORDED AGAINST A HOSPITALISATION STAY.       *
000700*    SORTED ASCENDING BY CHG-HOSP-ID AHEAD OF HOSPSETL.          *
000800*                                                                *
000900*    MAINTENANCE                                                *
001000*    ----------------------------------------------------      *
001100*    04/02/94  RTC  ORIGINAL LAYOUT                              *
001200*    02/14/99  LDM  Y2K - CHG-SHEET-DATE WIDENED 6 TO 8          *
001300*    05/30/01  GMS  ADDED CHG-TYPE "C" FOR MINI-CONSULTATIONS,   *
001400*                   PREVIOUSLY ONLY "M" AND "A" WERE VALID       *
001500******************************************************************
001600 01  CHARGE-ENTRY-REC.
001700     05  CHG-HOSP-ID                 PIC 9(9).
001800     05  CHG-SHEET-DATE              PIC 9(8).
001900     05  CHG-TYPE                    PIC X(1).
002000         88  CHG-MEDICATION          VALUE "M".
002100         88  CHG-ACT                 VALUE "A".
002200         88  CHG-MINI-CONSULT        VALUE "C".
002300         88  CHG-VALID-TYPE          VALUES "M" "A" "C".
002400     05  CHG-NAME                    PIC X(25).
002500     05  CHG-QUANTITY                PIC 9(5).
002600     05  CHG-UNIT-PRICE              PIC S9(9)V99.
002700     05  FILLER                      PIC X(21).
