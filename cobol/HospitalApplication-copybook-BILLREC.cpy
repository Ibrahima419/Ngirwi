000100******************************************************************
000200*    COPYBOOK    BILLREC                                         *
000300*    NGIRWI MEDICAL - ITEMISED INVOICE HEADER                    *
000400*                                                                *
000500*    ONE OCCURRENCE PER INVOICE.  BILELEM CARRIES THE PRICED     *
000600*    LINE ELEMENTS AND IS MATCHED TO THIS RECORD BY BILL-ID.     *
000700*                                                                *
000800*    MAINTENANCE                                                *
000900*    ----------------------------------------------------      *
001000*    11/09/95  RTC  ORIGINAL LAYOUT FOR BILPROC                  *
001100*    02/14/99  LDM  Y2K - BILL-DATE WIDENED 6 TO 8               *
001200******************************************************************
001300 01  BILL-REC.
001400     05  BILL-ID                     PIC 9(9).
001500     05  BILL-PATIENT-ID             PIC 9(9).
001600     05  BILL-HOSPITAL-ID            PIC 9(5).
001700     05  BILL-DATE                   PIC 9(8).
001800     05  BILL-DATE-R REDEFINES BILL-DATE.
001900         10  BILL-DATE-YYYY          PIC 9(4).
002000         10  BILL-DATE-MM            PIC 9(2).
002100         10  BILL-DATE-DD            PIC 9(2).
002200     05  BILL-AUTHOR                 PIC X(30).
002300     05  FILLER                      PIC X(19).
