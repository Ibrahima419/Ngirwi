000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PARSNUM.
000400 AUTHOR. RENE T. CADIZ.
000500 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*         THIS SUBPROGRAM SAFELY PARSES ONE FREE-FORM TEXT FIELD
001300*         INTO A NUMBER.  IT WAS WRITTEN FOR THE PRESCRIPTION
001400*         DURATION/FREQUENCY FIELDS THAT COME OFF THE CLINIC
001500*         ENTRY SCREENS AS PLAIN TEXT (A DOCTOR MAY TYPE "10J",
001600*         "N/A", OR LEAVE IT BLANK) - BUT IT IS GENERAL PURPOSE
001700*         AND IS ALSO CALLED (INTEGER MODE ONLY) AGAINST THE
001800*         UNSIGNED QUANTITY FIELDS ON THE BILL-ELEMENT AND
001900*         CHARGE-ENTRY TRANSACTION FILES, WHICH ARE FILLED IN BY
002000*         THE SAME FRONT-END AND CARRY THE SAME BLANK-OR-GARBLED
002100*         RISK.  THE SIGNED, IMPLIED-DECIMAL PRICE/PERCENTAGE
002150*         FIELDS ON THOSE SAME FILES ARE NOT ROUTED THROUGH HERE -
002160*         THE OVERPUNCHED SIGN BYTE DOES NOT SURVIVE A CHARACTER-
002170*         BY-CHARACTER TEXT SCAN.
002200*
002300*         BLANK INPUT OR ANYTHING THAT IS NOT A WELL-FORMED
002400*         NUMBER COMES BACK AS ZERO WITH THE MISSING FLAG SET -
002500*         THIS ROUTINE NEVER ABENDS ON BAD INPUT.  NO NUMVAL -
002600*         THE 88 SHOP COMPILER THIS WAS FIRST WRITTEN FOR DIDN'T
002700*         HAVE IT, SO WE BUILD THE VALUE DIGIT BY DIGIT.
002800*
002900******************************************************************
003000*    MAINTENANCE
003100*    ----------------------------------------------------
003200*    03/14/94  RTC  ORIGINAL - INTEGER (DURATION) PARSE ONLY
003300*    04/20/94  RTC  ADDED DECIMAL (FREQUENCY) PARSE
003400*    02/14/99  LDM  Y2K SWEEP - NO DATE FIELDS TOUCHED, NO CHANGE
003500*    09/02/03  GMS  WIRED INTO BILPROC (BEL-QUANTITY) AND HOSPSETL
003600*                   (CHG-QUANTITY) - BOTH WERE REACHING CALCNET AS
003700*                   RAW SPACES ON A BLANK ENTRY-SCREEN QUANTITY -
003750*                   TICKET NGM-0471
003760*    11/18/03  GMS  MISC-FIELDS GROUP BROKEN UP - THE STANDALONE
003770*                   SCAN COUNTERS AND SWITCHES ARE NOW LEVEL-77
003780*                   ITEMS, TO MATCH HOW THE REST OF THE SHOP
003790*                   DECLARES THIS KIND OF WORK FIELD
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 77  L                           PIC S9(4) COMP.
004900 01  TEMP-TXT                    PIC X(20).
005000 01  TEMP-TXT-R REDEFINES TEMP-TXT.
005100     05  TEMP-TXT-CHAR OCCURS 20 TIMES
005200                                 PIC X(1).
005300 77  START-POS                   PIC S9(4) COMP VALUE 0.
005400 77  CHAR-SUB                    PIC S9(4) COMP VALUE 0.
005500 77  DIGIT-VAL                   PIC 9(1).
005600 01  SIGN-MULT                   PIC S9(1) VALUE +1.
005700 01  SIGN-MULT-R REDEFINES SIGN-MULT
005800                                 PIC X(1).
005900 77  INT-ACCUM                   PIC S9(9) COMP-3 VALUE 0.
006000 77  FRAC-ACCUM                  PIC S9(9) COMP-3 VALUE 0.
006100 77  FRAC-SCALED                 PIC S9(9) COMP-3 VALUE 0.
006200 77  FRAC-DIGITS                 PIC S9(4) COMP VALUE 0.
006300 77  DIGIT-SEEN-SW               PIC X(1) VALUE "N".
006400     88  DIGIT-SEEN              VALUE "Y".
006500 77  SAW-SIGN-SW                 PIC X(1) VALUE "N".
006600     88  SAW-SIGN                VALUE "Y".
006700 77  SAW-POINT-SW                PIC X(1) VALUE "N".
006800     88  SAW-POINT               VALUE "Y".
006900 77  BAD-CHAR-SW                 PIC X(1) VALUE "N".
007000     88  BAD-CHAR-FOUND          VALUE "Y".
007200
007300 LINKAGE SECTION.
007400 01  IN-TEXT                         PIC X(20).
007500 01  PARSE-TYPE-SW                   PIC X(1).
007600     88  PARSE-INTEGER               VALUE "I".
007700     88  PARSE-DECIMAL               VALUE "D".
007800 01  OUT-VALUE                       PIC S9(7)V9(4).
007900 01  OUT-VALUE-R REDEFINES OUT-VALUE.
008000     05  OUT-VALUE-WHOLE             PIC S9(7).
008100     05  OUT-VALUE-FRACTION          PIC 9(4).
008200 01  OUT-MISSING-SW                  PIC X(1).
008300     88  OUT-VALUE-MISSING           VALUE "Y".
008400     88  OUT-VALUE-PRESENT           VALUE "N".
008500
008600 PROCEDURE DIVISION USING IN-TEXT, PARSE-TYPE-SW, OUT-VALUE,
008700         OUT-MISSING-SW.
008800 000-PARSE-NUMBER.
008900     MOVE ZERO TO OUT-VALUE, INT-ACCUM, FRAC-ACCUM, FRAC-SCALED.
009000     MOVE ZERO TO FRAC-DIGITS, START-POS, CHAR-SUB.
009100     MOVE "N" TO OUT-MISSING-SW.
009200     MOVE "N" TO SAW-SIGN-SW, SAW-POINT-SW, BAD-CHAR-SW,
009300                 DIGIT-SEEN-SW.
009400     MOVE +1 TO SIGN-MULT.
009500     MOVE SPACES TO TEMP-TXT.
009600     MOVE IN-TEXT TO TEMP-TXT.
009700
009800     PERFORM 050-FIND-START
009900         VARYING CHAR-SUB FROM 1 BY 1 UNTIL CHAR-SUB > 20
010000         OR START-POS NOT = ZERO.
010100
010200     IF START-POS = ZERO
010300         MOVE "Y" TO OUT-MISSING-SW
010400         GOBACK.
010500
010600     PERFORM 100-SCAN-CHARACTER
010700         VARYING CHAR-SUB FROM START-POS BY 1 UNTIL CHAR-SUB > 20
010800         OR BAD-CHAR-FOUND
010900         OR TEMP-TXT-CHAR(CHAR-SUB) = SPACE.
011000
011100     IF BAD-CHAR-FOUND OR NOT DIGIT-SEEN
011200         MOVE "Y" TO OUT-MISSING-SW
011300         MOVE ZERO TO OUT-VALUE
011400         GOBACK.
011500
011600     PERFORM 200-COMPOSE-VALUE.
011700     GOBACK.
011800
011900 050-FIND-START.
012000     IF TEMP-TXT-CHAR(CHAR-SUB) NOT = SPACE
012100         MOVE CHAR-SUB TO START-POS.
012200
012300 100-SCAN-CHARACTER.
012400*    A WELL-FORMED NUMBER IS DIGITS, WITH AT MOST ONE LEADING
012500*    SIGN AND - FOR THE FREQUENCY-STYLE FIELDS ONLY - AT MOST
012600*    ONE DECIMAL POINT.  ANYTHING ELSE TRIPS THE BAD-CHAR SWITCH
012700*    AND THE CALLER GETS BACK "NO VALUE".
012800     IF TEMP-TXT-CHAR(CHAR-SUB) = "+" OR "-"
012900         IF SAW-SIGN OR DIGIT-SEEN
013000             MOVE "Y" TO BAD-CHAR-SW
013100         ELSE
013200             MOVE "Y" TO SAW-SIGN-SW
013300             IF TEMP-TXT-CHAR(CHAR-SUB) = "-"
013400                 MOVE -1 TO SIGN-MULT
013500             END-IF
013600     ELSE
013700     IF TEMP-TXT-CHAR(CHAR-SUB) = "."
013800         IF SAW-POINT OR NOT PARSE-DECIMAL
013900             MOVE "Y" TO BAD-CHAR-SW
014000         ELSE
014100             MOVE "Y" TO SAW-POINT-SW
014200     ELSE
014300     IF TEMP-TXT-CHAR(CHAR-SUB) NOT NUMERIC
014400         MOVE "Y" TO BAD-CHAR-SW
014500     ELSE
014600         MOVE TEMP-TXT-CHAR(CHAR-SUB) TO DIGIT-VAL
014700         MOVE "Y" TO DIGIT-SEEN-SW
014800         IF SAW-POINT
014900             COMPUTE FRAC-ACCUM = FRAC-ACCUM * 10 + DIGIT-VAL
015000             ADD 1 TO FRAC-DIGITS
015100         ELSE
015200             COMPUTE INT-ACCUM = INT-ACCUM * 10 + DIGIT-VAL.
015300
015400 200-COMPOSE-VALUE.
015500*    SCALE THE FRACTION DIGITS SCANNED (0 TO 4 OF THEM) UP TO
015600*    OUT-VALUE'S FIXED 4-DECIMAL PICTURE, THEN APPLY THE SIGN.
015700     EVALUATE FRAC-DIGITS
015800         WHEN 0  MOVE ZERO   TO FRAC-SCALED
015900         WHEN 1  COMPUTE FRAC-SCALED = FRAC-ACCUM * 1000
016000         WHEN 2  COMPUTE FRAC-SCALED = FRAC-ACCUM * 100
016100         WHEN 3  COMPUTE FRAC-SCALED = FRAC-ACCUM * 10
016200         WHEN OTHER MOVE FRAC-ACCUM TO FRAC-SCALED
016300     END-EVALUATE.
016400
016500     COMPUTE OUT-VALUE ROUNDED =
016600         SIGN-MULT * (INT-ACCUM + (FRAC-SCALED / 10000)).
