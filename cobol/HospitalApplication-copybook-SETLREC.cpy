000100******************************************************************
000200*    COPYBOOK    SETLREC                                         *
000300*    NGIRWI MEDICAL - HOSPITALISATION SETTLEMENT OUTPUT RECORD   *
000400*                                                                *
000500*    ONE OCCURRENCE PER STAY SUCCESSFULLY SETTLED BY HOSPSETL.   *
000600*    FEEDS DOWNSTREAM ACCOUNTS RECEIVABLE - DO NOT REORDER       *
000700*    FIELDS WITHOUT COORDINATING WITH THE A/R JOB STREAM.        *
000800*                                                                *
000900*    MAINTENANCE                                                *
001000*    ----------------------------------------------------      *
001100*    03/11/94  RTC  ORIGINAL LAYOUT                              *
001200*    09/02/98  LDM  ADDED SET-OVERRUN, MATCHES HOSP-FEE-OVERRUN  *
001300*    04/03/03  GMS  SPLIT SET-SUBTOTAL OUT OF SET-TOTAL-AMOUNT   *
001400*                   SO A/R COULD SEE THE PRE-INSURANCE FIGURE    *
001500******************************************************************
001600 01  SETTLEMENT-REC.
001700     05  SET-HOSP-ID                 PIC 9(9).
001800     05  SET-NB-DAYS                 PIC 9(4).
001900     05  SET-FORFAIT                 PIC S9(11)V99.
002000     05  SET-COMFORT                 PIC S9(9)V99.
002100     05  SET-OVERRUN                 PIC S9(9)V99.
002200     05  SET-MEDS-TOTAL              PIC S9(11)V99.
002300     05  SET-ACTS-TOTAL              PIC S9(11)V99.
002400     05  SET-MINI-TOTAL              PIC S9(11)V99.
002500     05  SET-SUBTOTAL                PIC S9(11)V99.
002600     05  SET-INSURANCE-PCT           PIC S9(3)V99.
002700     05  SET-TOTAL-AMOUNT            PIC S9(11).
002800     05  FILLER                      PIC X(34).
