000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BILPROC.
000300 AUTHOR. RENE T. CADIZ.
000400 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000500 DATE-WRITTEN. 11/09/95.
000600 DATE-COMPILED. 11/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRICES INVOICES FOR THE BILLING DESK.
001300*
001400*          BILELEM CARRIES THE PRICED LINE ELEMENTS, SORTED
001500*          ASCENDING BY BEL-BILL-ID.  BILL CARRIES ONE HEADER PER
001600*          INVOICE, ALSO SORTED ASCENDING BY BILL-ID.  THE TWO
001700*          FILES ARE MATCHED BY KEY - FOR EACH BILL HEADER WE
001800*          CONSUME ALL THE ELEMENT RECORDS THAT BEAR ITS BILL-ID,
001900*          NETTING EACH ONE THROUGH CALCNET AND SUMMING THE
002000*          RESULT.  A BILL PRESENTED WITH NO MATCHING ELEMENTS
002100*          COMES OUT WITH TOTAL ZERO - IT IS NOT AN ERROR.
002200*
002300*          AN ELEMENT RECORD THAT TURNS UP WITH NO MATCHING BILL
002400*          HEADER (BEL-BILL-ID LESS THAN THE CURRENT BILL-ID) IS
002500*          AN OUT-OF-BALANCE CONDITION BETWEEN THE TWO SORTED
002600*          FILES AND IS KICKED TO THE ERROR FILE RATHER THAN
002700*          SILENTLY DROPPED.
002800*
002900******************************************************************
003000
003100         INPUT FILE               -   NGM0001.BILLHDR
003200
003300         INPUT FILE               -   NGM0001.BILELEM
003400
003500         OUTPUT FILE PRODUCED     -   NGM0001.BILTOT
003600
003700         REJECT FILE PRODUCED     -   NGM0001.BILERR
003800
003900         DUMP FILE                -   SYSOUT
004000
004100******************************************************************
004200*    MAINTENANCE
004300*    ----------------------------------------------------
004400*    11/09/95  RTC  ORIGINAL
004500*    02/14/99  LDM  Y2K SWEEP - NO DATE FIELDS ON EITHER FILE, NO
004600*                   CHANGE REQUIRED
004700*    06/18/00  GMS  BEL-PERCENTAGE DISCOUNT NOW PASSED THROUGH TO
004800*                   CALCNET - TICKET NGM-0442
004900*    05/30/01  GMS  TENANT (HOSPITAL-ID) CHECK ADDED - TICKET
005000*                   NGM-0447
005100*    07/22/02  GMS  CURRENT-HOSPITAL-ID NOW READ FROM THE PARM
005200*                   CARD RATHER THAN HARD-CODED FOR TESTING
005300*    04/03/03  GMS  ELEMENT-WITH-NO-BILL CONDITION NOW WRITTEN TO
005400*                   BILERR INSTEAD OF BEING SKIPPED - AUDIT FOUND
005500*                   WE WERE LOSING RECORDS SILENTLY - TICKET
005600*                   NGM-0461
005610*    08/14/03  GMS  260-ORPHAN-ELEMENT WAS TAGGING ITS BILERR
005620*                   RECORDS WITH ERR-SOURCE "CHG " - A CUT-AND-
005630*                   PASTE FROM THE HOSPSETL ORPHAN ROUTINE - HELP
005640*                   DESK COULD NOT TELL WHICH FILE TO CHECK.
005650*                   CORRECTED TO "BILL" - TICKET NGM-0468
005660*    09/02/03  GMS  BEL-QUANTITY NOW RUN THROUGH PARSNUM BEFORE
005670*                   IT REACHES CALCNET - A BLANK QUANTITY FIELD
005680*                   OFF THE ENTRY SCREEN WAS BLOWING UP THE NET
005690*                   AMOUNT INSTEAD OF PRICING AS ZERO - TICKET
005695*                   NGM-0471
005696*    11/18/03  GMS  WS-CALC-RETURN-CD, WS-BILL-TOTAL-ROUNDED AND
005697*                   WS-BILL-ELEM-COUNT MOVED TO LEVEL-77 AND
005698*                   STRAY FILLER BYTES DROPPED FROM THE WORKING-
005699*                   STORAGE WORK AREAS, SAME AS HOSPSETL
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT BILL
007000     ASSIGN TO UT-S-BILLHDR
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT BILELEM
007500     ASSIGN TO UT-S-BILELEM
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT BILTOT
008000     ASSIGN TO UT-S-BILTOT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT BILERR
008500     ASSIGN TO UT-S-BILERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800
009900******* ONE RECORD PER INVOICE HEADER, SORTED ASCENDING BY
010000******* BILL-ID AHEAD OF THIS RUN
010100 FD  BILL
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS BILL-REC.
010700     COPY BILLREC.
010800
010900******* ONE RECORD PER PRICED LINE ELEMENT, SORTED ASCENDING BY
011000******* BEL-BILL-ID AHEAD OF THIS RUN
011100 FD  BILELEM
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS BILL-ELEMENT-REC.
011700     COPY BILELEM.
011800
011900 FD  BILTOT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 40 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS BILL-TOTAL-REC.
012500     COPY BTOTREC.
012600
012700 FD  BILERR
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS ERROR-REC.
013300     COPY ERRREC.
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  OFCODE                      PIC X(2).
013800         88  CODE-WRITE              VALUE SPACES.
014000
014100 01  RUN-PARM-CARD.
014200     05  PARM-HOSPITAL-ID            PIC 9(5) VALUE ZERO.
014300     05  FILLER                      PIC X(75).
014400
014500*    ONE LINE ELEMENT PASSED TO CALCNET AT A TIME - CALC-TYPE-SW
014600*    IS ALWAYS "D" (DISCOUNTED LINE) IN THIS PROGRAM.
014700 01  WS-CALC-LINE-REC.
014800     05  WS-CALC-TYPE-SW             PIC X(1) VALUE "D".
014900     05  WS-CALC-UNIT-PRICE          PIC S9(9)V99.
015000     05  WS-CALC-QUANTITY            PIC 9(5).
015100     05  WS-CALC-PERCENTAGE          PIC S9(3)V99.
015200     05  WS-CALC-NET-AMOUNT          PIC S9(9)V9(6).
015400 77  WS-CALC-RETURN-CD               PIC S9(4) COMP.
015410
015420*    BEL-QUANTITY COMES OFF THE INVOICE ENTRY SCREEN UNEDITED - A
015430*    LINE KEYED WITH THE QUANTITY LEFT BLANK REACHES US AS SPACES,
015440*    NOT ZERO, SO IT IS RUN THROUGH THE SAME SAFE-PARSE SUBROUTINE
015450*    THE PRESCRIPTION SCREENS USE (TICKET NGM-0442).
015460 01  WS-PARSNUM-WORK.
015470     05  WS-PARSE-TEXT               PIC X(20).
015480     05  WS-PARSE-TYPE-SW            PIC X(1) VALUE "I".
015490     05  WS-PARSE-VALUE              PIC S9(7)V9(4).
015500     05  WS-PARSE-VALUE-R REDEFINES WS-PARSE-VALUE.
015510         10  WS-PARSE-WHOLE          PIC S9(7).
015520         10  WS-PARSE-FRACTION       PIC 9(4).
015530     05  WS-PARSE-MISSING-SW         PIC X(1).
015550
015600*    RUNNING NET TOTAL FOR THE BILL CURRENTLY BEING ACCUMULATED -
015700*    CARRIED TO 6 DECIMALS THROUGH THE CONTROL BREAK, THEN
015800*    ROUNDED TO WHOLE UNITS ONLY WHEN WE WRITE BILTOT, PER THE
015900*    BILLING DESK'S DEFER-THE-ROUND-TO-THE-END STANDARD.
016000 01  WS-BILL-NET-TOTAL               PIC S9(9)V9(6) COMP-3
016100                                     VALUE ZERO.
016200 01  WS-BILL-NET-TOTAL-R REDEFINES WS-BILL-NET-TOTAL.
016300     05  WS-BILL-NET-WHOLE           PIC S9(9).
016400     05  WS-BILL-NET-FRACTION        PIC 9(6).
016500 77  WS-BILL-TOTAL-ROUNDED           PIC S9(11).
016600 77  WS-BILL-ELEM-COUNT              PIC 9(4) COMP VALUE 0.
016700
016800 01  WS-GRAND-TOTAL                  PIC S9(11)V9(6) COMP-3
016900                                     VALUE ZERO.
017000 01  WS-GRAND-TOTAL-R REDEFINES WS-GRAND-TOTAL.
017100     05  WS-GRAND-TOTAL-WHOLE        PIC S9(11).
017200     05  WS-GRAND-TOTAL-FRACTION     PIC 9(6).
017300
017400*    SAVED AS THE CURRENT BILL-ID IS ESTABLISHED, REDEFINED AS
017500*    ALPHANUMERIC SO THE OUT-OF-BALANCE TRACE MESSAGE IN
017600*    260-ORPHAN-ELEMENT CAN DISPLAY IT WITHOUT A NUMERIC-EDIT.
017700 01  SAVE-BILL-ID                    PIC 9(9) VALUE ZERO.
017800 01  SAVE-BILL-ID-A REDEFINES SAVE-BILL-ID
017900                                     PIC X(9).
018000
018100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018200     05  BILLS-READ                  PIC 9(7) COMP VALUE 0.
018300     05  BILLS-PROCESSED             PIC 9(7) COMP VALUE 0.
018400     05  BILLS-IN-ERROR              PIC 9(7) COMP VALUE 0.
018500     05  ELEMENTS-ORPHANED           PIC 9(7) COMP VALUE 0.
018700
018800 01  FLAGS-AND-SWITCHES.
018900     05  MORE-BILL-DATA-SW           PIC X(01) VALUE "Y".
019000         88  NO-MORE-BILL-DATA       VALUE "N".
019100     05  MORE-ELEM-DATA-SW           PIC X(01) VALUE "Y".
019200         88  NO-MORE-ELEM-DATA       VALUE "N".
019300     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
019400         88  RECORD-ERROR-FOUND      VALUE "Y".
019500         88  VALID-RECORD            VALUE "N".
019700
019800     COPY ABENDREC.
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 100-MAINLINE THRU 100-EXIT
020300             UNTIL NO-MORE-BILL-DATA.
020400     PERFORM 999-CLEANUP THRU 999-EXIT.
020500     MOVE +0 TO RETURN-CODE.
020600     GOBACK.
020700
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     DISPLAY "******** BEGIN JOB BILPROC ********".
021100     ACCEPT RUN-PARM-CARD FROM SYSIN.
021200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021400     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
021500     PERFORM 920-READ-BILELEM THRU 920-EXIT.
021600     IF NO-MORE-BILL-DATA
021700         MOVE "EMPTY BILL HEADER FILE" TO ABEND-REASON
021800         GO TO 1000-ABEND-RTN.
021900 000-EXIT.
022000     EXIT.
022100
022200 100-MAINLINE.
022300     MOVE "100-MAINLINE" TO PARA-NAME.
022400     ADD +1 TO BILLS-READ.
022500     MOVE BILL-ID TO SAVE-BILL-ID.
022600     MOVE "N" TO ERROR-FOUND-SW.
022700     MOVE ZERO TO WS-BILL-NET-TOTAL, WS-BILL-ELEM-COUNT.
022800
022900     PERFORM 260-ORPHAN-ELEMENT THRU 260-EXIT
023000             UNTIL NO-MORE-ELEM-DATA
023100             OR BEL-BILL-ID NOT LESS THAN SAVE-BILL-ID.
023200
023300     PERFORM 300-BILL-EDITS THRU 300-EXIT.
023400
023500*    ELEMENTS BEARING THIS BILL-ID ARE CONSUMED WHETHER OR NOT
023600*    THE HEADER PASSES ITS EDITS, SO THE TWO SORTED FILES STAY
023700*    IN STEP FOR THE NEXT BILL-ID.
023800     PERFORM 250-ACCUM-BILELEM THRU 250-EXIT
023900             UNTIL NO-MORE-ELEM-DATA
024000             OR BEL-BILL-ID NOT = SAVE-BILL-ID.
024100
024200     IF RECORD-ERROR-FOUND
024300         ADD +1 TO BILLS-IN-ERROR
024400         PERFORM 710-WRITE-BILERR THRU 710-EXIT
024500     ELSE
024600         PERFORM 200-PROCESS-BILLHDR THRU 200-EXIT.
024700
024800     PERFORM 900-READ-BILLHDR THRU 900-EXIT.
024900 100-EXIT.
025000     EXIT.
025100
025200 200-PROCESS-BILLHDR.
025300     MOVE "200-PROCESS-BILLHDR" TO PARA-NAME.
025400*    THE 6-DECIMAL RUNNING TOTAL IS ROUNDED TO WHOLE UNITS ONLY
025500*    HERE, AT THE POINT WE COMMIT THE BILL-TOTAL RECORD - A BILL
025600*    WITH NO ELEMENTS FALLS THROUGH WITH WS-BILL-NET-TOTAL STILL
025700*    ZERO, GIVING A TOTAL OF ZERO AS THE RULE REQUIRES.
025800     COMPUTE WS-BILL-TOTAL-ROUNDED ROUNDED = WS-BILL-NET-TOTAL.
025900     MOVE BILL-ID TO BTO-BILL-ID.
026000     MOVE WS-BILL-ELEM-COUNT TO BTO-ELEM-COUNT.
026100     MOVE WS-BILL-TOTAL-ROUNDED TO BTO-TOTAL.
026200     PERFORM 700-WRITE-BILTOT THRU 700-EXIT.
026300     ADD +1 TO BILLS-PROCESSED.
026400     ADD WS-BILL-NET-TOTAL TO WS-GRAND-TOTAL.
026500 200-EXIT.
026600     EXIT.
026700
026800 250-ACCUM-BILELEM.
026900     MOVE "250-ACCUM-BILELEM" TO PARA-NAME.
027000     MOVE BEL-PRICE TO WS-CALC-UNIT-PRICE.
027060     MOVE BEL-QUANTITY TO WS-PARSE-TEXT.
027070     MOVE "I" TO WS-PARSE-TYPE-SW.
027080     CALL "PARSNUM" USING WS-PARSE-TEXT, WS-PARSE-TYPE-SW,
027090             WS-PARSE-VALUE, WS-PARSE-MISSING-SW.
027100     IF WS-PARSE-MISSING-SW = "Y"
027110         MOVE ZERO TO WS-CALC-QUANTITY
027120     ELSE
027130         MOVE WS-PARSE-WHOLE TO WS-CALC-QUANTITY.
027200     MOVE BEL-PERCENTAGE TO WS-CALC-PERCENTAGE.
027300     CALL "CALCNET" USING WS-CALC-LINE-REC, WS-CALC-RETURN-CD.
027400     ADD WS-CALC-NET-AMOUNT TO WS-BILL-NET-TOTAL.
027500     ADD +1 TO WS-BILL-ELEM-COUNT.
027600     PERFORM 920-READ-BILELEM THRU 920-EXIT.
027700 250-EXIT.
027800     EXIT.
027900
028000 260-ORPHAN-ELEMENT.
028100*    BEL-BILL-ID IS LESS THAN THE BILL HEADER WE ARE CURRENTLY
028200*    HOLDING - THIS ELEMENT HAS NO MATCHING HEADER ANYWHERE IN
028300*    THE RUN (THE TWO FILES ARE OUT OF BALANCE) AND MUST NOT BE
028400*    SILENTLY DROPPED.
028500     MOVE "260-ORPHAN-ELEMENT" TO PARA-NAME.
028600     DISPLAY "** ELEMENT WITH NO MATCHING BILL - BILL-ID **"
028700             SAVE-BILL-ID-A.
028800     MOVE "BILL" TO ERR-SOURCE.
028900     MOVE BEL-BILL-ID TO ERR-KEY.
029000     MOVE "Bill element has no matching bill" TO ERR-MESSAGE.
029100     WRITE ERROR-REC.
029200     ADD +1 TO ELEMENTS-ORPHANED.
029300     PERFORM 920-READ-BILELEM THRU 920-EXIT.
029400 260-EXIT.
029500     EXIT.
029600
029700 300-BILL-EDITS.
029800     MOVE "300-BILL-EDITS" TO PARA-NAME.
029900     PERFORM 310-TENANT-CHECK THRU 310-EXIT.
030000 300-EXIT.
030100     EXIT.
030200
030300 310-TENANT-CHECK.
030400     MOVE "310-TENANT-CHECK" TO PARA-NAME.
030500*    A CURRENT-HOSPITAL-ID OF ZERO ON THE PARM CARD MEANS THIS
030600*    IS A CENTRAL (ALL-HOSPITALS) RUN - NO TENANT CHECK APPLIES.
030700     IF PARM-HOSPITAL-ID NOT = ZERO
030800         IF BILL-HOSPITAL-ID NOT = ZERO
030900             IF BILL-HOSPITAL-ID NOT = PARM-HOSPITAL-ID
031000                 MOVE "Y" TO ERROR-FOUND-SW
031100                 MOVE
031200      "Access denied: resource not in your hospital"
031300                     TO ERR-MESSAGE.
031400 310-EXIT.
031500     EXIT.
031600
031700 700-WRITE-BILTOT.
031800     MOVE "700-WRITE-BILTOT" TO PARA-NAME.
031900     WRITE BILL-TOTAL-REC.
032000 700-EXIT.
032100     EXIT.
032200
032300 710-WRITE-BILERR.
032400     MOVE "710-WRITE-BILERR" TO PARA-NAME.
032500     MOVE "BILL" TO ERR-SOURCE.
032600     MOVE BILL-ID TO ERR-KEY.
032700     WRITE ERROR-REC.
032800 710-EXIT.
032900     EXIT.
033000
033100 800-OPEN-FILES.
033200     MOVE "800-OPEN-FILES" TO PARA-NAME.
033300     OPEN INPUT BILL, BILELEM.
033400     OPEN OUTPUT BILTOT, BILERR, SYSOUT.
033500 800-EXIT.
033600     EXIT.
033700
033800 850-CLOSE-FILES.
033900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034000     CLOSE BILL, BILELEM, BILTOT, BILERR, SYSOUT.
034100 850-EXIT.
034200     EXIT.
034300
034400 900-READ-BILLHDR.
034500     MOVE "900-READ-BILLHDR" TO PARA-NAME.
034600     READ BILL
034700         AT END MOVE "N" TO MORE-BILL-DATA-SW
034800         GO TO 900-EXIT
034900     END-READ.
035000 900-EXIT.
035100     EXIT.
035200
035300 920-READ-BILELEM.
035400     MOVE "920-READ-BILELEM" TO PARA-NAME.
035500     READ BILELEM
035600         AT END MOVE "N" TO MORE-ELEM-DATA-SW
035700         MOVE HIGH-VALUES TO BEL-BILL-ID
035800         GO TO 920-EXIT
035900     END-READ.
036000 920-EXIT.
036100     EXIT.
036200
036300 999-CLEANUP.
036400     MOVE "999-CLEANUP" TO PARA-NAME.
036500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
036600     COMPUTE WS-GRAND-TOTAL-WHOLE ROUNDED = WS-GRAND-TOTAL.
036700     DISPLAY "** BILLS READ          **" BILLS-READ.
036800     DISPLAY "** BILLS PRICED        **" BILLS-PROCESSED.
036900     DISPLAY "** BILLS REJECTED      **" BILLS-IN-ERROR.
037000     DISPLAY "** ORPHAN ELEMENTS     **" ELEMENTS-ORPHANED.
037100     DISPLAY "** GRAND TOTAL ALL BILLS **" WS-GRAND-TOTAL-WHOLE.
037200     DISPLAY "******** NORMAL END OF JOB BILPROC ********".
037300 999-EXIT.
037400     EXIT.
037500
037600 1000-ABEND-RTN.
037700     WRITE SYSOUT-REC FROM ABEND-REC.
037800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037900     DISPLAY "*** ABNORMAL END OF JOB-BILPROC ***" UPON CONSOLE.
038000     MOVE +16 TO RETURN-CODE.
038100     GOBACK.
