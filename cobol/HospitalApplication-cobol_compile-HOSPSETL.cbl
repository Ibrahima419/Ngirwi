000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HOSPSETL.
000300 AUTHOR. RENE T. CADIZ.
000400 INSTALLATION. NGIRWI MEDICAL DATA CENTER.
000500 DATE-WRITTEN. 03/25/94.
000600 DATE-COMPILED. 03/25/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE OVERNIGHT SETTLEMENT RUN.  IT CLOSES OUT
001300*          EVERY HOSPITALISATION STAY THAT CAME BACK FROM THE
001400*          WARD DESK WITH A RELEASE DATE, PRICES THE STAY, AND
001500*          PRINTS THE DISCHARGE DOCUMENT THE BILLING DESK HANDS
001600*          THE PATIENT ON THE WAY OUT.
001700*
001800*          CHGENTRY CARRIES THE DAILY SURVEILLANCE SHEET LINES -
001900*          MEDICATIONS, MEDICAL ACTS AND MINI-CONSULTATIONS -
002000*          SORTED ASCENDING BY CHG-HOSP-ID.  HOSPIT CARRIES ONE
002100*          RECORD PER STAY, ALSO ASCENDING BY HOSP-ID.  THE TWO
002200*          FILES ARE MATCHED BY KEY EXACTLY AS BILPROC MATCHES
002300*          BILL AGAINST BILELEM - FOR EACH STAY WE CONSUME EVERY
002400*          CHGENTRY LINE BEARING ITS HOSP-ID BEFORE MOVING ON.
002500*
002600******************************************************************
002700
002800         INPUT FILE               -   NGM0001.HOSPIT
002900
003000         INPUT FILE               -   NGM0001.CHGENTRY
003100
003200         OUTPUT FILE PRODUCED     -   NGM0001.SETLOUT
003300
003400         OUTPUT FILE PRODUCED     -   NGM0001.STUBBIL
003500
003600         OUTPUT FILE PRODUCED     -   NGM0001.RPT
003700
003800         REJECT FILE PRODUCED     -   NGM0001.HOSERR
003900
004000         DUMP FILE                -   SYSOUT
004100
004200******************************************************************
004300*    MAINTENANCE
004400*    ----------------------------------------------------
004500*    03/25/94  RTC  ORIGINAL
004600*    09/02/98  LDM  ADDED HOSP-FEE-OVERRUN TO THE SUBTOTAL, WAS
004700*                   BEING FOLDED INTO COMFORT FEES BY MISTAKE
004800*    02/14/99  LDM  Y2K SWEEP - RUN-DATE CENTURY WINDOW ADDED,
004900*                   PIVOT YEAR 50, SAME AS HOSPEDIT
005000*    05/30/01  GMS  TENANT (HOSPITAL-ID) CHECK ADDED - TICKET
005100*                   NGM-0447
005150*    11/12/01  GMS  STAY-LENGTH CALC MOVED INTO THE DAYSCALC
005160*                   SUBPROGRAM SO BILPROC-STYLE PRICING LOGIC IS
005170*                   IN ONE PLACE - TICKET NGM-0455
005200*    04/03/03  GMS  SET-SUBTOTAL NOW WRITTEN TO SETLOUT SEPARATE
005300*                   FROM SET-TOTAL-AMOUNT SO A/R CAN SEE THE
005400*                   PRE-INSURANCE FIGURE - TICKET NGM-0459
005500*    04/03/03  GMS  ELEMENT-WITH-NO-STAY CONDITION ON CHGENTRY
005600*                   NOW WRITTEN TO HOSERR INSTEAD OF BEING
005700*                   SKIPPED, SAME FIX AS BILPROC - NGM-0461
006100*    06/02/03  GMS  CLOSE OF STAY NOW DROPS A STUB INVOICE TO
006200*                   STUBBIL FOR TOMORROW NIGHT'S BILPROC RUN TO
006300*                   PICK UP - BILLING DESK REQUEST, TICKET
006400*                   NGM-0463.  NOTE STUBBIL CARRIES NO ROOM FOR
006500*                   FREE-TEXT DESCRIPTION - THE DESK IDENTIFIES
006600*                   THE STUB BY HOSPITAL-ID/AUTHOR/DATE.
006610*    09/02/03  GMS  CHG-QUANTITY NOW RUN THROUGH PARSNUM BEFORE
006620*                   IT REACHES CALCNET, SAME FIX AS BILPROC'S
006630*                   BEL-QUANTITY - A BLANK QUANTITY OFF THE
006640*                   SURVEILLANCE SHEET WAS BLOWING UP THE NET
006650*                   AMOUNT INSTEAD OF PRICING AS ZERO - NGM-0471
006660*    11/18/03  GMS  WS-NB-DAYS, WS-CALC-RETURN-CD, MED-/ACT-LINE-
006670*                   COUNT, LINE-TABLE-SUB AND WS-GRAND-TOTAL
006680*                   MOVED TO LEVEL-77 AND STRAY FILLER BYTES
006690*                   DROPPED FROM THE WORKING-STORAGE WORK AREAS -
006695*                   BROUGHT IN LINE WITH THE REST OF THE SHOP
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS NEXT-PAGE.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT HOSPIT
008000     ASSIGN TO UT-S-HOSPIT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT CHGENTRY
008500     ASSIGN TO UT-S-CHGENTRY
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT SETLOUT
009000     ASSIGN TO UT-S-SETLOUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT STUBBIL
009500     ASSIGN TO UT-S-STUBBIL
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT HOSERR
010000     ASSIGN TO UT-S-HOSERR
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300
010400     SELECT RPT
010500     ASSIGN TO UT-S-RPT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS OFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 130 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(130).
011800
011900******* ONE RECORD PER HOSPITALISATION STAY PRESENTED FOR
012000******* SETTLEMENT, SORTED ASCENDING BY HOSP-ID AHEAD OF THIS RUN
012100 FD  HOSPIT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 200 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS HOSPITALISATION-REC.
012700     COPY HOSPREC.
012800
012900******* ONE RECORD PER SURVEILLANCE SHEET LINE, SORTED ASCENDING
013000******* BY CHG-HOSP-ID AHEAD OF THIS RUN
013100 FD  CHGENTRY
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS CHARGE-ENTRY-REC.
013700     COPY CHGENTRY.
013800
013900 FD  SETLOUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 150 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS SETTLEMENT-REC.
014500     COPY SETLREC.
014600
014700******* STUB INVOICE FOR TOMORROW NIGHT'S BILPROC RUN - SEE THE
014800******* 06/02/03 MAINTENANCE NOTE ABOVE
014900 FD  STUBBIL
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 80 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS BILL-REC.
015500     COPY BILLREC.
015600
015700 FD  HOSERR
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 80 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS ERROR-REC.
016300     COPY ERRREC.
016400
016500 FD  RPT
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 132 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS RPT-REC.
017100 01  RPT-REC  PIC X(132).
017200
017300 WORKING-STORAGE SECTION.
017400 01  FILE-STATUS-CODES.
017500     05  OFCODE                      PIC X(2).
017600         88  CODE-WRITE              VALUE SPACES.
017800
017900 01  RUN-PARM-CARD.
018000     05  PARM-HOSPITAL-ID            PIC 9(5) VALUE ZERO.
018100     05  FILLER                      PIC X(75).
018200
018300 01  RUN-DATE-FIELDS.
018400     05  RUN-DATE-YYMMDD             PIC 9(6).
018500     05  RUN-DATE-YYMMDD-R REDEFINES RUN-DATE-YYMMDD.
018600         10  RUN-DATE-YY             PIC 9(2).
018700         10  RUN-DATE-MM             PIC 9(2).
018800         10  RUN-DATE-DD             PIC 9(2).
018900     05  RUN-DATE-CCYYMMDD           PIC 9(8).
019000     05  RUN-DATE-CCYYMMDD-R REDEFINES RUN-DATE-CCYYMMDD.
019100         10  RUN-DATE-CC             PIC 9(2).
019200         10  RUN-DATE-CCYY           PIC 9(2).
019300         10  RUN-DATE-CCMM           PIC 9(2).
019400         10  RUN-DATE-CCDD           PIC 9(2).
019600
019700*    ONE LINE ELEMENT PASSED TO CALCNET AT A TIME - "L" FOR A
019800*    PLAIN MEDICATION/ACT LINE (QUANTITY TIMES UNIT PRICE, NO
019900*    DISCOUNT), "M" FOR A MINI-CONSULTATION (UNIT PRICE IS THE
020000*    LINE TOTAL OUTRIGHT).
020100 01  WS-CALC-LINE-REC.
020200     05  WS-CALC-TYPE-SW             PIC X(1).
020300     05  WS-CALC-UNIT-PRICE          PIC S9(9)V99.
020400     05  WS-CALC-QUANTITY            PIC 9(5).
020500     05  WS-CALC-PERCENTAGE          PIC S9(3)V99 VALUE ZERO.
020600     05  WS-CALC-NET-AMOUNT          PIC S9(9)V9(6).
020800 77  WS-CALC-RETURN-CD               PIC S9(4) COMP.
020850
020860*    CHG-QUANTITY COMES OFF THE SURVEILLANCE SHEET UNEDITED - A
020870*    LINE KEYED WITH THE QUANTITY LEFT BLANK REACHES US AS SPACES,
020880*    NOT ZERO, SO IT IS RUN THROUGH THE SAME SAFE-PARSE SUBROUTINE
020890*    THE PRESCRIPTION SCREENS USE (TICKET NGM-0442).
020900 01  WS-PARSNUM-WORK.
020910     05  WS-PARSE-TEXT               PIC X(20).
020920     05  WS-PARSE-TYPE-SW            PIC X(1) VALUE "I".
020930     05  WS-PARSE-VALUE              PIC S9(7)V9(4).
020940     05  WS-PARSE-VALUE-R REDEFINES WS-PARSE-VALUE.
020950         10  WS-PARSE-WHOLE          PIC S9(7).
020960         10  WS-PARSE-FRACTION       PIC 9(4).
020970     05  WS-PARSE-MISSING-SW         PIC X(1).
020990
021000 77  WS-NB-DAYS                      PIC S9(4) COMP VALUE 0.
021100
021200*    ONE ROW PER MEDICATION LINE ON THE CURRENT STAY, HELD HERE
021300*    JUST LONG ENOUGH TO PRINT THE DETAIL BLOCK - RESET AT THE
021400*    START OF EVERY STAY.  200 ROWS COVERS EVEN A MONTH-LONG
021500*    ADMISSION ON THE BUSIEST WARD.
021600 01  MED-LINE-TABLE.
021700     05  MED-LINE-ENTRY OCCURS 200 TIMES.
021800         10  MTB-NAME                PIC X(25).
021900         10  MTB-QUANTITY            PIC 9(5).
022000         10  MTB-UNIT-PRICE          PIC S9(9)V99.
022100         10  MTB-LINE-TOTAL          PIC S9(9)V9(6).
022200         10  MTB-SHEET-DATE          PIC 9(8).
022300 77  MED-LINE-COUNT                  PIC S9(4) COMP VALUE 0.
022400 01  ACT-LINE-TABLE.
022500     05  ACT-LINE-ENTRY OCCURS 200 TIMES.
022600         10  ATB-NAME                PIC X(25).
022700         10  ATB-QUANTITY            PIC 9(5).
022800         10  ATB-UNIT-PRICE          PIC S9(9)V99.
022900         10  ATB-LINE-TOTAL          PIC S9(9)V9(6).
023000         10  ATB-SHEET-DATE          PIC 9(8).
023100 77  ACT-LINE-COUNT                  PIC S9(4) COMP VALUE 0.
023200 77  LINE-TABLE-SUB                  PIC S9(4) COMP VALUE 0.
023300
023400*    RUNNING TOTALS FOR THE STAY CURRENTLY BEING SETTLED.
023500 01  WS-SETTLE-WORK.
023600     05  WS-MEDS-TOTAL               PIC S9(9)V9(6) COMP-3
023700                                     VALUE ZERO.
023800     05  WS-ACTS-TOTAL               PIC S9(9)V9(6) COMP-3
023900                                     VALUE ZERO.
024000     05  WS-MINI-TOTAL               PIC S9(9)V9(6) COMP-3
024100                                     VALUE ZERO.
024200     05  WS-FORFAIT                  PIC S9(11)V99 COMP-3
024300                                     VALUE ZERO.
024400     05  WS-SUBTOTAL                 PIC S9(11)V99 COMP-3
024500                                     VALUE ZERO.
024600     05  WS-COVERAGE-FACTOR          PIC S9(1)V9(6) COMP-3
024700                                     VALUE ZERO.
024800     05  WS-TOTAL-AMOUNT             PIC S9(11) COMP-3
024900                                     VALUE ZERO.
025100
025200*    SAVED AS THE CURRENT STAY IS ESTABLISHED, REDEFINED AS
025300*    ALPHANUMERIC SO THE OUT-OF-BALANCE TRACE MESSAGE IN
025400*    260-ORPHAN-CHGENTRY CAN DISPLAY IT WITHOUT A NUMERIC-EDIT.
025500 01  SAVE-HOSP-ID                    PIC 9(9) VALUE ZERO.
025600 01  SAVE-HOSP-ID-A REDEFINES SAVE-HOSP-ID
025700                                     PIC X(9).
025800
025900 77  WS-GRAND-TOTAL                  PIC S9(11) COMP-3 VALUE ZERO.
026000
026100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026200     05  STAYS-READ                  PIC 9(7) COMP VALUE 0.
026300     05  STAYS-SETTLED               PIC 9(7) COMP VALUE 0.
026400     05  STAYS-REJECTED              PIC 9(7) COMP VALUE 0.
026500     05  CHGENTRY-ORPHANED           PIC 9(7) COMP VALUE 0.
026600     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
026700     05  WS-LINES                    PIC 9(3) COMP VALUE 99.
026900
027000 01  FLAGS-AND-SWITCHES.
027100     05  MORE-HOSPIT-DATA-SW         PIC X(01) VALUE "Y".
027200         88  NO-MORE-HOSPIT-DATA     VALUE "N".
027300     05  MORE-CHGENTRY-DATA-SW       PIC X(01) VALUE "Y".
027400         88  NO-MORE-CHGENTRY-DATA   VALUE "N".
027500     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
027600         88  RECORD-ERROR-FOUND      VALUE "Y".
027700         88  VALID-RECORD            VALUE "N".
027900
028000     COPY ABENDREC.
028100
028200*    REPORT LINE LAYOUTS - ONE 01-RECORD PER LINE SHAPE, MOVED TO
028300*    RPT-REC AND WRITTEN.  EACH IS PADDED TO THE FULL 132 COLUMNS.
028400 01  WS-BLANK-LINE.
028500     05  FILLER                      PIC X(132) VALUE SPACES.
028600
028700 01  WS-RPT-HDR-LINE.
028800     05  FILLER                      PIC X(2) VALUE SPACES.
028900     05  FILLER                      PIC X(28)
029000                     VALUE "NGIRWI MEDICAL DATA CENTER".
029100     05  FILLER                      PIC X(38)
029200             VALUE "DOCUMENT DE SORTIE D'HOSPITALISATION".
029300     05  FILLER                      PIC X(10) VALUE "RUN DATE ".
029400     05  HDR-RUN-DATE-O              PIC 9999/99/99.
029500     05  FILLER                      PIC X(6) VALUE "PAGE ".
029600     05  HDR-PAGE-NO-O               PIC ZZ9.
029700     05  FILLER                      PIC X(31) VALUE SPACES.
029800
029900 01  WS-RPT-PATIENT-LINE.
030000     05  FILLER                      PIC X(2) VALUE SPACES.
030100     05  FILLER                      PIC X(10) VALUE "PATIENT  ".
030200     05  PAT-LNAME-O                 PIC X(20).
030300     05  FILLER                      PIC X(2) VALUE SPACES.
030400     05  PAT-FNAME-O                 PIC X(20).
030500     05  FILLER                      PIC X(78) VALUE SPACES.
030600
030700 01  WS-RPT-STAY-LINE.
030800     05  FILLER                      PIC X(2) VALUE SPACES.
030900     05  FILLER                      PIC X(7) VALUE "STAY  H".
031000     05  STAY-HOSP-ID-O              PIC 9(9).
031100     05  FILLER                      PIC X(3) VALUE SPACES.
031200     05  FILLER                      PIC X(9) VALUE "SERVICE ".
031300     05  STAY-SERVICE-O              PIC X(20).
031400     05  FILLER                      PIC X(8) VALUE "DOCTOR ".
031500     05  STAY-DOCTOR-O               PIC X(30).
031600     05  FILLER                      PIC X(44) VALUE SPACES.
031700
031800 01  WS-RPT-STAY-LINE-2.
031900     05  FILLER                      PIC X(2) VALUE SPACES.
032000     05  FILLER                      PIC X(7) VALUE "ENTRY ".
032100     05  STAY-ENTRY-DATE-O           PIC 9999/99/99.
032200     05  FILLER                      PIC X(4) VALUE SPACES.
032300     05  FILLER                      PIC X(9) VALUE "RELEASE ".
032400     05  STAY-RELEASE-DATE-O         PIC 9999/99/99.
032500     05  FILLER                      PIC X(4) VALUE SPACES.
032600     05  FILLER                      PIC X(9) VALUE "NB DAYS ".
032700     05  STAY-NB-DAYS-O              PIC ZZZ9.
032800     05  FILLER                      PIC X(75) VALUE SPACES.
032900
033000 01  WS-RPT-MED-COL-HDR.
033100     05  FILLER                      PIC X(2) VALUE SPACES.
033200     05  FILLER                      PIC X(23) VALUE
033300         "MEDICATIONS".
033400     05  FILLER                      PIC X(15) VALUE "QUANTITY".
033500     05  FILLER                      PIC X(15) VALUE "UNIT PRICE".
033600     05  FILLER                      PIC X(20) VALUE "LINE TOTAL".
033700     05  FILLER                      PIC X(25) VALUE "SHEET DATE".
033800     05  FILLER                      PIC X(32) VALUE SPACES.
033900
034000 01  WS-RPT-MED-DETAIL-LINE.
034100     05  FILLER                      PIC X(2) VALUE SPACES.
034200     05  MDL-NAME-O                  PIC X(25).
034300     05  MDL-QUANTITY-O              PIC ZZZZ9.
034400     05  FILLER                      PIC X(10) VALUE SPACES.
034500     05  MDL-UNIT-PRICE-O            PIC Z,ZZZ,ZZ9.
034600     05  FILLER                      PIC X(4) VALUE SPACES.
034700     05  MDL-LINE-TOTAL-O            PIC Z,ZZZ,ZZ9.
034800     05  FILLER                      PIC X(9) VALUE SPACES.
034900     05  MDL-SHEET-DATE-O            PIC 9999/99/99.
035000     05  FILLER                      PIC X(15) VALUE SPACES.
035100
035200 01  WS-RPT-MED-NONE-LINE.
035300     05  FILLER                      PIC X(2) VALUE SPACES.
035400     05  FILLER                      PIC X(35)
035500         VALUE "Aucun medicament enregistre".
035600     05  FILLER                      PIC X(95) VALUE SPACES.
035700
035800 01  WS-RPT-ACT-COL-HDR.
035900     05  FILLER                      PIC X(2) VALUE SPACES.
036000     05  FILLER                      PIC X(23) VALUE
036100         "ACTES MEDICAUX".
036200     05  FILLER                      PIC X(15) VALUE "QUANTITY".
036300     05  FILLER                      PIC X(15) VALUE "UNIT PRICE".
036400     05  FILLER                      PIC X(20) VALUE "LINE TOTAL".
036500     05  FILLER                      PIC X(25) VALUE "SHEET DATE".
036600     05  FILLER                      PIC X(32) VALUE SPACES.
036700
036800 01  WS-RPT-ACT-DETAIL-LINE.
036900     05  FILLER                      PIC X(2) VALUE SPACES.
037000     05  ADL-NAME-O                  PIC X(25).
037100     05  ADL-QUANTITY-O              PIC ZZZZ9.
037200     05  FILLER                      PIC X(10) VALUE SPACES.
037300     05  ADL-UNIT-PRICE-O            PIC Z,ZZZ,ZZ9.
037400     05  FILLER                      PIC X(4) VALUE SPACES.
037500     05  ADL-LINE-TOTAL-O            PIC Z,ZZZ,ZZ9.
037600     05  FILLER                      PIC X(9) VALUE SPACES.
037700     05  ADL-SHEET-DATE-O            PIC 9999/99/99.
037800     05  FILLER                      PIC X(15) VALUE SPACES.
037900
038000 01  WS-RPT-ACT-NONE-LINE.
038100     05  FILLER                      PIC X(2) VALUE SPACES.
038200     05  FILLER                      PIC X(35)
038300         VALUE "Aucun acte enregistre".
038400     05  FILLER                      PIC X(95) VALUE SPACES.
038500
038600*    ONE SHAPE OF SUMMARY LINE, REUSED FOR EACH BILLING-SUMMARY
038700*    ROW - THE CALLER MOVES THE ROW LABEL AND THE AMOUNT BEFORE
038800*    EACH WRITE.
038900 01  WS-RPT-SUMMARY-LINE.
039000     05  FILLER                      PIC X(2) VALUE SPACES.
039100     05  SUM-LABEL-O                 PIC X(30).
039200     05  FILLER                      PIC X(3) VALUE SPACES.
039300     05  SUM-AMOUNT-O                PIC Z(2),ZZZ,ZZZ,ZZ9.
039400     05  FILLER                      PIC X(83) VALUE SPACES.
039500
039600 01  WS-RPT-COVERAGE-LINE.
039700     05  FILLER                      PIC X(2) VALUE SPACES.
039800     05  FILLER                      PIC X(30)
039900         VALUE "COUVERTURE ASSURANCE (%)".
040000     05  FILLER                      PIC X(3) VALUE SPACES.
040100     05  COV-PCT-O                   PIC ZZ9.99.
040200     05  FILLER                      PIC X(93) VALUE SPACES.
040300
040400 01  WS-RPT-TOTAL-LINE.
040500     05  FILLER                      PIC X(2) VALUE SPACES.
040600     05  FILLER                      PIC X(26)
040700         VALUE "MONTANT TOTAL A PAYER : ".
040800     05  TOT-AMOUNT-O                PIC Z(2),ZZZ,ZZZ,ZZ9.
040900     05  FILLER                      PIC X(90) VALUE SPACES.
041000
041100 01  WS-RPT-FINAL-1-LINE.
041200     05  FILLER                      PIC X(2) VALUE SPACES.
041300     05  FILLER                      PIC X(30)
041400         VALUE "STAYS SETTLED THIS RUN     ".
041500     05  FIN-SETTLED-O               PIC ZZZ,ZZ9.
041600     05  FILLER                      PIC X(93) VALUE SPACES.
041700
041800 01  WS-RPT-FINAL-2-LINE.
041900     05  FILLER                      PIC X(2) VALUE SPACES.
042000     05  FILLER                      PIC X(30)
042100         VALUE "STAYS REJECTED THIS RUN    ".
042200     05  FIN-REJECTED-O              PIC ZZZ,ZZ9.
042300     05  FILLER                      PIC X(93) VALUE SPACES.
042400
042500 01  WS-RPT-FINAL-3-LINE.
042600     05  FILLER                      PIC X(2) VALUE SPACES.
042700     05  FILLER                      PIC X(30)
042800         VALUE "GRAND TOTAL PAYABLE ALL RUNS ".
042900     05  FIN-GRAND-TOTAL-O           PIC Z(2),ZZZ,ZZZ,ZZ9.
043000     05  FILLER                      PIC X(83) VALUE SPACES.
043100
043200 PROCEDURE DIVISION.
043300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043400     PERFORM 100-MAINLINE THRU 100-EXIT
043500             UNTIL NO-MORE-HOSPIT-DATA.
043600     PERFORM 999-CLEANUP THRU 999-EXIT.
043700     MOVE +0 TO RETURN-CODE.
043800     GOBACK.
043900
044000 000-HOUSEKEEPING.
044100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044200     DISPLAY "******** BEGIN JOB HOSPSETL ********".
044300     ACCEPT RUN-PARM-CARD FROM SYSIN.
044400     ACCEPT RUN-DATE-YYMMDD FROM DATE.
044500     PERFORM 095-BUILD-RUN-DATE THRU 095-EXIT.
044600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
044700     MOVE 99 TO WS-LINES.
044800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
044900     PERFORM 900-READ-HOSPIT THRU 900-EXIT.
045000     PERFORM 920-READ-CHGENTRY THRU 920-EXIT.
045100     IF NO-MORE-HOSPIT-DATA
045200         MOVE "EMPTY HOSPITALISATION INPUT FILE" TO ABEND-REASON
045300         GO TO 1000-ABEND-RTN.
045400 000-EXIT.
045500     EXIT.
045600
045700 095-BUILD-RUN-DATE.
045800*    Y2K NOTE (LDM 02/14/99) - SAME PIVOT-50 WINDOW AS HOSPEDIT.
045900     MOVE "20" TO RUN-DATE-CC.
046000     IF RUN-DATE-YY > 50
046100         MOVE "19" TO RUN-DATE-CC.
046200     MOVE RUN-DATE-YY TO RUN-DATE-CCYY.
046300     MOVE RUN-DATE-MM TO RUN-DATE-CCMM.
046400     MOVE RUN-DATE-DD TO RUN-DATE-CCDD.
046500 095-EXIT.
046600     EXIT.
046700
046800 100-MAINLINE.
046900     MOVE "100-MAINLINE" TO PARA-NAME.
047000     ADD +1 TO STAYS-READ.
047100     MOVE HOSP-ID TO SAVE-HOSP-ID.
047200     MOVE "N" TO ERROR-FOUND-SW.
047300     MOVE ZERO TO WS-MEDS-TOTAL, WS-ACTS-TOTAL, WS-MINI-TOTAL.
047400     MOVE ZERO TO MED-LINE-COUNT, ACT-LINE-COUNT.
047500
047600     PERFORM 260-ORPHAN-CHGENTRY THRU 260-EXIT
047700             UNTIL NO-MORE-CHGENTRY-DATA
047800             OR CHG-HOSP-ID NOT LESS THAN SAVE-HOSP-ID.
047900
048000     PERFORM 300-SETTLE-EDITS THRU 300-EXIT.
048100
048200*    SURVEILLANCE LINES BEARING THIS HOSP-ID ARE CONSUMED WHETHER
048300*    OR NOT THE STAY PASSES ITS EDITS, SO THE TWO SORTED FILES
048400*    STAY IN STEP FOR THE NEXT HOSP-ID.
048500     PERFORM 250-ACCUM-CHGENTRY THRU 250-EXIT
048600             UNTIL NO-MORE-CHGENTRY-DATA
048700             OR CHG-HOSP-ID NOT = SAVE-HOSP-ID.
048800
048900     IF RECORD-ERROR-FOUND
049000         ADD +1 TO STAYS-REJECTED
049100         PERFORM 710-WRITE-HOSERR THRU 710-EXIT
049200     ELSE
049300         PERFORM 200-PROCESS-HOSPIT THRU 200-EXIT.
049400
049500     PERFORM 900-READ-HOSPIT THRU 900-EXIT.
049600 100-EXIT.
049700     EXIT.
049800
049900 200-PROCESS-HOSPIT.
050000     MOVE "200-PROCESS-HOSPIT" TO PARA-NAME.
050100     PERFORM 400-CALC-FORFAIT THRU 400-EXIT.
050200     PERFORM 450-APPLY-COVERAGE THRU 450-EXIT.
050300
050400     MOVE HOSP-ID TO SET-HOSP-ID.
050500     MOVE WS-NB-DAYS TO SET-NB-DAYS.
050600     MOVE WS-FORFAIT TO SET-FORFAIT.
050700     MOVE HOSP-COMFORT-FEES TO SET-COMFORT.
050800     MOVE HOSP-FEE-OVERRUN TO SET-OVERRUN.
050900     MOVE WS-MEDS-TOTAL TO SET-MEDS-TOTAL.
051000     MOVE WS-ACTS-TOTAL TO SET-ACTS-TOTAL.
051100     MOVE WS-MINI-TOTAL TO SET-MINI-TOTAL.
051200     MOVE WS-SUBTOTAL TO SET-SUBTOTAL.
051300     MOVE HOSP-INSURANCE-PCT TO SET-INSURANCE-PCT.
051400     MOVE WS-TOTAL-AMOUNT TO SET-TOTAL-AMOUNT.
051500     PERFORM 700-WRITE-SETLREC THRU 700-EXIT.
051600
051700     MOVE "D" TO HOSP-STATUS.
051800     PERFORM 480-STUB-BILL THRU 480-EXIT.
051900
052000     ADD +1 TO STAYS-SETTLED.
052100     ADD WS-TOTAL-AMOUNT TO WS-GRAND-TOTAL.
052200
052300     PERFORM 600-PRINT-DETAIL-BLOCK THRU 600-EXIT.
052400 200-EXIT.
052500     EXIT.
052600
052700 250-ACCUM-CHGENTRY.
052800     MOVE "250-ACCUM-CHGENTRY" TO PARA-NAME.
052900     MOVE CHG-UNIT-PRICE TO WS-CALC-UNIT-PRICE.
052950     MOVE CHG-QUANTITY TO WS-PARSE-TEXT.
052960     MOVE "I" TO WS-PARSE-TYPE-SW.
052970     CALL "PARSNUM" USING WS-PARSE-TEXT, WS-PARSE-TYPE-SW,
052980             WS-PARSE-VALUE, WS-PARSE-MISSING-SW.
052990     IF WS-PARSE-MISSING-SW = "Y"
053000         MOVE ZERO TO WS-CALC-QUANTITY
053010     ELSE
053020         MOVE WS-PARSE-WHOLE TO WS-CALC-QUANTITY.
053100     MOVE ZERO TO WS-CALC-PERCENTAGE.
053200
053300     EVALUATE TRUE
053400         WHEN CHG-MEDICATION
053500             MOVE "L" TO WS-CALC-TYPE-SW
053600         WHEN CHG-ACT
053700             MOVE "L" TO WS-CALC-TYPE-SW
053800         WHEN CHG-MINI-CONSULT
053900             MOVE "M" TO WS-CALC-TYPE-SW
054000         WHEN OTHER
054100             MOVE "L" TO WS-CALC-TYPE-SW
054200     END-EVALUATE.
054300
054400     CALL "CALCNET" USING WS-CALC-LINE-REC, WS-CALC-RETURN-CD.
054500
054600     EVALUATE TRUE
054700         WHEN CHG-MEDICATION
054800             ADD WS-CALC-NET-AMOUNT TO WS-MEDS-TOTAL
054900             PERFORM 265-STORE-MED-LINE THRU 265-EXIT
055000         WHEN CHG-ACT
055100             ADD WS-CALC-NET-AMOUNT TO WS-ACTS-TOTAL
055200             PERFORM 270-STORE-ACT-LINE THRU 270-EXIT
055300         WHEN CHG-MINI-CONSULT
055400             ADD WS-CALC-NET-AMOUNT TO WS-MINI-TOTAL
055500         WHEN OTHER
055600             CONTINUE
055700     END-EVALUATE.
055800
055900     PERFORM 920-READ-CHGENTRY THRU 920-EXIT.
056000 250-EXIT.
056100     EXIT.
056200
056300 260-ORPHAN-CHGENTRY.
056400*    CHG-HOSP-ID IS LESS THAN THE STAY WE ARE CURRENTLY HOLDING -
056500*    THIS SURVEILLANCE LINE HAS NO MATCHING STAY ANYWHERE IN THE
056600*    RUN (THE TWO FILES ARE OUT OF BALANCE).
056700     MOVE "260-ORPHAN-CHGENTRY" TO PARA-NAME.
056800     DISPLAY "** CHGENTRY WITH NO MATCHING STAY - HOSP-ID **"
056900             SAVE-HOSP-ID-A.
057000     MOVE "CHG " TO ERR-SOURCE.
057100     MOVE CHG-HOSP-ID TO ERR-KEY.
057200     MOVE "Charge entry has no matching hospitalisation"
057300         TO ERR-MESSAGE.
057400     WRITE ERROR-REC.
057500     ADD +1 TO CHGENTRY-ORPHANED.
057600     PERFORM 920-READ-CHGENTRY THRU 920-EXIT.
057700 260-EXIT.
057800     EXIT.
057900
058000 265-STORE-MED-LINE.
058100     IF MED-LINE-COUNT < 200
058200         ADD +1 TO MED-LINE-COUNT
058300         MOVE CHG-NAME TO MTB-NAME(MED-LINE-COUNT)
058400         MOVE CHG-QUANTITY TO MTB-QUANTITY(MED-LINE-COUNT)
058500         MOVE CHG-UNIT-PRICE TO MTB-UNIT-PRICE(MED-LINE-COUNT)
058600         MOVE WS-CALC-NET-AMOUNT
058700             TO MTB-LINE-TOTAL(MED-LINE-COUNT)
058800         MOVE CHG-SHEET-DATE TO MTB-SHEET-DATE(MED-LINE-COUNT).
058900 265-EXIT.
059000     EXIT.
059100
059200 270-STORE-ACT-LINE.
059300     IF ACT-LINE-COUNT < 200
059400         ADD +1 TO ACT-LINE-COUNT
059500         MOVE CHG-NAME TO ATB-NAME(ACT-LINE-COUNT)
059600         MOVE CHG-QUANTITY TO ATB-QUANTITY(ACT-LINE-COUNT)
059700         MOVE CHG-UNIT-PRICE TO ATB-UNIT-PRICE(ACT-LINE-COUNT)
059800         MOVE WS-CALC-NET-AMOUNT
059900             TO ATB-LINE-TOTAL(ACT-LINE-COUNT)
060000         MOVE CHG-SHEET-DATE TO ATB-SHEET-DATE(ACT-LINE-COUNT).
060100 270-EXIT.
060200     EXIT.
060300
060400 300-SETTLE-EDITS.
060500     MOVE "300-SETTLE-EDITS" TO PARA-NAME.
060600     PERFORM 310-TENANT-CHECK THRU 310-EXIT.
060700     IF VALID-RECORD
060800         PERFORM 320-RELEASE-REQUIRED-EDIT THRU 320-EXIT.
060900     IF VALID-RECORD
061000         PERFORM 330-RELEASE-SEQUENCE-EDIT THRU 330-EXIT.
061100 300-EXIT.
061200     EXIT.
061300
061400 310-TENANT-CHECK.
061500     MOVE "310-TENANT-CHECK" TO PARA-NAME.
061600*    A CURRENT-HOSPITAL-ID OF ZERO ON THE PARM CARD MEANS THIS
061700*    IS A CENTRAL (ALL-HOSPITALS) RUN - NO TENANT CHECK APPLIES.
061800     IF PARM-HOSPITAL-ID NOT = ZERO
061900         IF HOSP-HOSPITAL-ID NOT = ZERO
062000             IF HOSP-HOSPITAL-ID NOT = PARM-HOSPITAL-ID
062100                 MOVE "Y" TO ERROR-FOUND-SW
062200                 MOVE
062300      "Access denied: resource not in your hospital"
062400                     TO ERR-MESSAGE.
062500 310-EXIT.
062600     EXIT.
062700
062800 320-RELEASE-REQUIRED-EDIT.
062900     MOVE "320-RELEASE-REQUIRED-EDIT" TO PARA-NAME.
063000     IF NOT HOSP-DONE OR HOSP-RELEASE-DATE = ZERO
063100         MOVE "Y" TO ERROR-FOUND-SW
063200         MOVE "releaseDate required" TO ERR-MESSAGE.
063300 320-EXIT.
063400     EXIT.
063500
063600 330-RELEASE-SEQUENCE-EDIT.
063700     MOVE "330-RELEASE-SEQUENCE-EDIT" TO PARA-NAME.
063800     IF HOSP-RELEASE-DATE < HOSP-ENTRY-DATE
063900         MOVE "Y" TO ERROR-FOUND-SW
064000         MOVE "Release date precedes entry date" TO ERR-MESSAGE.
064100 330-EXIT.
064200     EXIT.
064300
064400 400-CALC-FORFAIT.
064500     MOVE "400-CALC-FORFAIT" TO PARA-NAME.
064600     CALL "DAYSCALC" USING HOSP-ENTRY-DATE, HOSP-RELEASE-DATE,
064700             WS-NB-DAYS.
064800     COMPUTE WS-FORFAIT ROUNDED =
064900         HOSP-DAILY-RATE * WS-NB-DAYS.
065000     COMPUTE WS-SUBTOTAL ROUNDED =
065100         WS-FORFAIT + HOSP-COMFORT-FEES + HOSP-FEE-OVERRUN
065200         + WS-MEDS-TOTAL + WS-ACTS-TOTAL + WS-MINI-TOTAL.
065300 400-EXIT.
065400     EXIT.
065500
065600 450-APPLY-COVERAGE.
065700     MOVE "450-APPLY-COVERAGE" TO PARA-NAME.
065800*    COVERAGE FACTOR IS CARRIED TO 6 DECIMALS, HALF-UP, PER THE
065900*    BILLING DESK'S ROUNDING STANDARD - SEE SET-INSURANCE-PCT
066000*    ON SETLREC FOR THE RAW PERCENTAGE AS RECEIVED.
066100     COMPUTE WS-COVERAGE-FACTOR ROUNDED =
066200         1 - (HOSP-INSURANCE-PCT / 100).
066300     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
066400         WS-SUBTOTAL * WS-COVERAGE-FACTOR.
066500 450-EXIT.
066600     EXIT.
066700
066800 480-STUB-BILL.
066900     MOVE "480-STUB-BILL" TO PARA-NAME.
067000*    OPTIONAL STUB INVOICE - SEE 06/02/03 MAINTENANCE NOTE.
067100     MOVE HOSP-ID TO BILL-ID.
067200     MOVE HOSP-PATIENT-ID TO BILL-PATIENT-ID.
067300     MOVE HOSP-HOSPITAL-ID TO BILL-HOSPITAL-ID.
067400     MOVE RUN-DATE-CCYYMMDD TO BILL-DATE.
067500     MOVE HOSP-DOCTOR-NAME TO BILL-AUTHOR.
067600     WRITE BILL-REC.
067700 480-EXIT.
067800     EXIT.
067900
068000 600-PRINT-DETAIL-BLOCK.
068100     MOVE "600-PRINT-DETAIL-BLOCK" TO PARA-NAME.
068200     IF WS-LINES > 40
068300         PERFORM 640-PAGE-BREAK THRU 640-EXIT.
068400
068500     MOVE HOSP-PATIENT-LNAME TO PAT-LNAME-O.
068600     MOVE HOSP-PATIENT-FNAME TO PAT-FNAME-O.
068700     WRITE RPT-REC FROM WS-RPT-PATIENT-LINE
068800         AFTER ADVANCING 1.
068900
069000     MOVE HOSP-ID TO STAY-HOSP-ID-O.
069100     MOVE HOSP-SERVICE TO STAY-SERVICE-O.
069200     MOVE HOSP-DOCTOR-NAME TO STAY-DOCTOR-O.
069300     WRITE RPT-REC FROM WS-RPT-STAY-LINE
069400         AFTER ADVANCING 1.
069500
069600     MOVE HOSP-ENTRY-DATE TO STAY-ENTRY-DATE-O.
069700     MOVE HOSP-RELEASE-DATE TO STAY-RELEASE-DATE-O.
069800     MOVE WS-NB-DAYS TO STAY-NB-DAYS-O.
069900     WRITE RPT-REC FROM WS-RPT-STAY-LINE-2
070000         AFTER ADVANCING 1.
070100
070200     ADD +3 TO WS-LINES.
070300
070400     PERFORM 610-PRINT-MED-LINES THRU 610-EXIT.
070500     PERFORM 620-PRINT-ACT-LINES THRU 620-EXIT.
070600     PERFORM 630-PRINT-SUMMARY THRU 630-EXIT.
070700
070800     WRITE RPT-REC FROM WS-BLANK-LINE
070900         AFTER ADVANCING 1.
071000     ADD +1 TO WS-LINES.
071100 600-EXIT.
071200     EXIT.
071300
071400 610-PRINT-MED-LINES.
071500     MOVE "610-PRINT-MED-LINES" TO PARA-NAME.
071600     WRITE RPT-REC FROM WS-RPT-MED-COL-HDR
071700         AFTER ADVANCING 1.
071800     ADD +1 TO WS-LINES.
071900
072000     IF MED-LINE-COUNT = 0
072100         WRITE RPT-REC FROM WS-RPT-MED-NONE-LINE
072200             AFTER ADVANCING 1
072300         ADD +1 TO WS-LINES
072400     ELSE
072500         PERFORM 615-PRINT-ONE-MED-LINE
072600             VARYING LINE-TABLE-SUB FROM 1 BY 1
072700             UNTIL LINE-TABLE-SUB > MED-LINE-COUNT.
072800 610-EXIT.
072900     EXIT.
073000
073100 615-PRINT-ONE-MED-LINE.
073200     MOVE MTB-NAME(LINE-TABLE-SUB) TO MDL-NAME-O.
073300     MOVE MTB-QUANTITY(LINE-TABLE-SUB) TO MDL-QUANTITY-O.
073400     MOVE MTB-UNIT-PRICE(LINE-TABLE-SUB) TO MDL-UNIT-PRICE-O.
073500     MOVE MTB-LINE-TOTAL(LINE-TABLE-SUB) TO MDL-LINE-TOTAL-O.
073600     MOVE MTB-SHEET-DATE(LINE-TABLE-SUB) TO MDL-SHEET-DATE-O.
073700     WRITE RPT-REC FROM WS-RPT-MED-DETAIL-LINE
073800         AFTER ADVANCING 1.
073900     ADD +1 TO WS-LINES.
074000
074100 620-PRINT-ACT-LINES.
074200     MOVE "620-PRINT-ACT-LINES" TO PARA-NAME.
074300     WRITE RPT-REC FROM WS-RPT-ACT-COL-HDR
074400         AFTER ADVANCING 1.
074500     ADD +1 TO WS-LINES.
074600
074700     IF ACT-LINE-COUNT = 0
074800         WRITE RPT-REC FROM WS-RPT-ACT-NONE-LINE
074900             AFTER ADVANCING 1
075000         ADD +1 TO WS-LINES
075100     ELSE
075200         PERFORM 625-PRINT-ONE-ACT-LINE
075300             VARYING LINE-TABLE-SUB FROM 1 BY 1
075400             UNTIL LINE-TABLE-SUB > ACT-LINE-COUNT.
075500 620-EXIT.
075600     EXIT.
075700
075800 625-PRINT-ONE-ACT-LINE.
075900     MOVE ATB-NAME(LINE-TABLE-SUB) TO ADL-NAME-O.
076000     MOVE ATB-QUANTITY(LINE-TABLE-SUB) TO ADL-QUANTITY-O.
076100     MOVE ATB-UNIT-PRICE(LINE-TABLE-SUB) TO ADL-UNIT-PRICE-O.
076200     MOVE ATB-LINE-TOTAL(LINE-TABLE-SUB) TO ADL-LINE-TOTAL-O.
076300     MOVE ATB-SHEET-DATE(LINE-TABLE-SUB) TO ADL-SHEET-DATE-O.
076400     WRITE RPT-REC FROM WS-RPT-ACT-DETAIL-LINE
076500         AFTER ADVANCING 1.
076600     ADD +1 TO WS-LINES.
076700
076800 630-PRINT-SUMMARY.
076900     MOVE "630-PRINT-SUMMARY" TO PARA-NAME.
077000     MOVE "FORFAIT SEJOUR" TO SUM-LABEL-O.
077100     MOVE WS-FORFAIT TO SUM-AMOUNT-O.
077200     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
077300         AFTER ADVANCING 2.
077400
077500     MOVE "FRAIS DE CONFORT" TO SUM-LABEL-O.
077600     MOVE HOSP-COMFORT-FEES TO SUM-AMOUNT-O.
077700     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
077800         AFTER ADVANCING 1.
077900
078000     MOVE "DEPASSEMENTS" TO SUM-LABEL-O.
078100     MOVE HOSP-FEE-OVERRUN TO SUM-AMOUNT-O.
078200     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
078300         AFTER ADVANCING 1.
078400
078500     MOVE "MEDICAMENTS" TO SUM-LABEL-O.
078600     MOVE WS-MEDS-TOTAL TO SUM-AMOUNT-O.
078700     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
078800         AFTER ADVANCING 1.
078900
079000     MOVE "ACTES MEDICAUX" TO SUM-LABEL-O.
079100     MOVE WS-ACTS-TOTAL TO SUM-AMOUNT-O.
079200     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
079300         AFTER ADVANCING 1.
079400
079500     MOVE "SOUS-TOTAL" TO SUM-LABEL-O.
079600     MOVE WS-SUBTOTAL TO SUM-AMOUNT-O.
079700     WRITE RPT-REC FROM WS-RPT-SUMMARY-LINE
079800         AFTER ADVANCING 1.
079900
080000     MOVE HOSP-INSURANCE-PCT TO COV-PCT-O.
080100     WRITE RPT-REC FROM WS-RPT-COVERAGE-LINE
080200         AFTER ADVANCING 1.
080300
080400     MOVE WS-TOTAL-AMOUNT TO TOT-AMOUNT-O.
080500     WRITE RPT-REC FROM WS-RPT-TOTAL-LINE
080600         AFTER ADVANCING 2.
080700
080800     ADD +8 TO WS-LINES.
080900 630-EXIT.
081000     EXIT.
081100
081200 640-PAGE-BREAK.
081300     MOVE "640-PAGE-BREAK" TO PARA-NAME.
081400     MOVE RUN-DATE-CCYYMMDD TO HDR-RUN-DATE-O.
081500     MOVE WS-PAGES TO HDR-PAGE-NO-O.
081600     WRITE RPT-REC FROM WS-RPT-HDR-LINE
081700         AFTER ADVANCING NEXT-PAGE.
081800     WRITE RPT-REC FROM WS-BLANK-LINE
081900         AFTER ADVANCING 1.
082000     ADD +1 TO WS-PAGES.
082100     MOVE 2 TO WS-LINES.
082200 640-EXIT.
082300     EXIT.
082400
082500 700-WRITE-SETLREC.
082600     MOVE "700-WRITE-SETLREC" TO PARA-NAME.
082700     WRITE SETTLEMENT-REC.
082800 700-EXIT.
082900     EXIT.
083000
083100 710-WRITE-HOSERR.
083200     MOVE "710-WRITE-HOSERR" TO PARA-NAME.
083300     MOVE "HOSP" TO ERR-SOURCE.
083400     MOVE HOSP-ID TO ERR-KEY.
083500     WRITE ERROR-REC.
083600 710-EXIT.
083700     EXIT.
083800
083900 800-OPEN-FILES.
084000     MOVE "800-OPEN-FILES" TO PARA-NAME.
084100     OPEN INPUT HOSPIT, CHGENTRY.
084200     OPEN OUTPUT SETLOUT, STUBBIL, HOSERR, RPT, SYSOUT.
084300 800-EXIT.
084400     EXIT.
084500
084600 850-CLOSE-FILES.
084700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
084800     CLOSE HOSPIT, CHGENTRY, SETLOUT, STUBBIL, HOSERR, RPT,
084900         SYSOUT.
085000 850-EXIT.
085100     EXIT.
085200
085300 900-READ-HOSPIT.
085400     MOVE "900-READ-HOSPIT" TO PARA-NAME.
085500     READ HOSPIT
085600         AT END MOVE "N" TO MORE-HOSPIT-DATA-SW
085700         GO TO 900-EXIT
085800     END-READ.
086000 900-EXIT.
086100     EXIT.
086200
086300 920-READ-CHGENTRY.
086400     MOVE "920-READ-CHGENTRY" TO PARA-NAME.
086500     READ CHGENTRY
086600         AT END MOVE "N" TO MORE-CHGENTRY-DATA-SW
086700         MOVE HIGH-VALUES TO CHG-HOSP-ID
086800         GO TO 920-EXIT
086900     END-READ.
087000 920-EXIT.
087100     EXIT.
087200
087300 999-CLEANUP.
087400     MOVE "999-CLEANUP" TO PARA-NAME.
087500     MOVE STAYS-SETTLED TO FIN-SETTLED-O.
087600     WRITE RPT-REC FROM WS-RPT-FINAL-1-LINE
087700         AFTER ADVANCING NEXT-PAGE.
087800     MOVE STAYS-REJECTED TO FIN-REJECTED-O.
087900     WRITE RPT-REC FROM WS-RPT-FINAL-2-LINE
088000         AFTER ADVANCING 1.
088100     MOVE WS-GRAND-TOTAL TO FIN-GRAND-TOTAL-O.
088200     WRITE RPT-REC FROM WS-RPT-FINAL-3-LINE
088300         AFTER ADVANCING 2.
088400
088500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
088600     DISPLAY "** STAYS READ          **" STAYS-READ.
088700     DISPLAY "** STAYS SETTLED       **" STAYS-SETTLED.
088800     DISPLAY "** STAYS REJECTED      **" STAYS-REJECTED.
088900     DISPLAY "** CHGENTRY ORPHANED   **" CHGENTRY-ORPHANED.
089000     DISPLAY "** GRAND TOTAL PAYABLE **" WS-GRAND-TOTAL.
089100     DISPLAY "******** NORMAL END OF JOB HOSPSETL ********".
089200 999-EXIT.
089300     EXIT.
089400
089500 1000-ABEND-RTN.
089600     WRITE SYSOUT-REC FROM ABEND-REC.
089700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
089800     DISPLAY "*** ABNORMAL END OF JOB-HOSPSETL ***" UPON CONSOLE.
089900     MOVE +16 TO RETURN-CODE.
090000     GOBACK.
