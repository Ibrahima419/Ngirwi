000100******************************************************************
000200*    COPYBOOK    ABENDREC                                        *
000300*    NGIRWI MEDICAL - FATAL CONDITION DIAGNOSTIC LINE            *
000400*                                                                *
000500*    WRITTEN TO SYSOUT AHEAD OF A NON-ZERO RETURN CODE WHEN A    *
000600*    JOB HITS A CONDITION IT CANNOT RECOVER FROM (INPUT OUT OF   *
000700*    SEQUENCE, A FILE-STATUS WE DIDN'T EXPECT).  PARA-NAME IS    *
000800*    SET AT THE TOP OF EVERY PARAGRAPH SO THE OPERATOR CAN TELL  *
000900*    THE ON-CALL PROGRAMMER WHERE THE JOB DIED.                  *
001000*                                                                *
001100*    MAINTENANCE                                                *
001200*    ----------------------------------------------------      *
001300*    03/11/94  RTC  ORIGINAL LAYOUT                              *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001700     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001800     05  EXPECTED-VAL                PIC X(20) VALUE SPACES.
001900     05  ACTUAL-VAL                  PIC X(20) VALUE SPACES.
002000     05  FILLER                      PIC X(20) VALUE SPACES.
